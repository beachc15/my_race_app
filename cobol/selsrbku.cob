000100*****************************************************************
000200*  SELECT CLAUSE FOR THE SCALE-RUN BACKUP FILE.                 *
000300*****************************************************************
000400* 22/05/01 JT  - CREATED.
000500*
000600     SELECT SR-BKU-FILE      ASSIGN       SRBKUFL
000700                              ORGANIZATION SEQUENTIAL
000800                              ACCESS MODE  SEQUENTIAL
000900                              FILE STATUS  SR-BKU-STATUS.
001000*
