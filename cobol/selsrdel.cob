000100*****************************************************************
000200*  SELECT CLAUSE FOR THE SCALE-RUN DELETE REQUEST FILE.          *
000300*****************************************************************
000400* 11/09/02 JT  - CREATED.
000500*
000600     SELECT SR-DEL-FILE      ASSIGN       SRDELFL
000700                              ORGANIZATION SEQUENTIAL
000800                              ACCESS MODE  SEQUENTIAL
000900                              FILE STATUS  SR-DEL-STATUS.
001000*
