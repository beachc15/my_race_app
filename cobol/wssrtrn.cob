000100*****************************************************************
000200*                                                               *
000300*        RECORD DEFINITION FOR SCALE-RUN INPUT TRANSACTIONS     *
000400*                                                               *
000500*  ONE RECORD PER RUN TO BE POSTED, KEYED FROM THE SCALEHOUSE    *
000600*  LOG SHEET.  READ BY SR300, NEVER WRITTEN BY ANY PROGRAM IN    *
000700*  THIS SUITE - THE DATA-ENTRY SIDE IS A SEPARATE JOB.           *
000800*****************************************************************
000900*
001000* 19/06/94 GDH - CREATED WHEN SR300 WAS SPLIT OFF FROM THE OLD
001100*                COMBINED SCALE-RUN PROGRAM SO INPUT COULD COME
001200*                FROM A BATCHED TRANSACTION FILE INSTEAD OF ONE
001300*                RUN AT A TIME FROM THE SCALEHOUSE TERMINAL.
001400* 03/02/02 JT   - TRN-FUEL-QTY/TRN-FUEL-UNIT SPLIT OUT SO SR300
001500*                CAN CONVERT QUARTS OR GALLONS TO POUNDS AT POST
001600*                TIME (SEE SR300 0200-CONVERT-FUEL-TO-POUNDS).
001700*
001800 01  SR-TRN-RECORD.
001900     03  TRN-CAR-NO                PIC X(4).
002000     03  TRN-SCALE-NO              PIC 9(4).
002100     03  TRN-WT-LF                 PIC S9(4)V9.
002200     03  TRN-WT-RF                 PIC S9(4)V9.
002300     03  TRN-WT-LR                 PIC S9(4)V9.
002400     03  TRN-WT-RR                 PIC S9(4)V9.
002500     03  TRN-TN-LF                 PIC S9(2)V99.
002600     03  TRN-TN-RF                 PIC S9(2)V99.
002700     03  TRN-TN-LR                 PIC S9(2)V99.
002800     03  TRN-TN-RR                 PIC S9(2)V99.
002900     03  TRN-PS-LF                 PIC S9(2)V9.
003000     03  TRN-PS-RF                 PIC S9(2)V9.
003100     03  TRN-PS-LR                 PIC S9(2)V9.
003200     03  TRN-PS-RR                 PIC S9(2)V9.
003300     03  TRN-FUEL-QTY              PIC S9(3)V9.
003400     03  TRN-FUEL-UNIT             PIC X.
003500         88  TRN-FUEL-IS-GALLONS         VALUE "G".
003600         88  TRN-FUEL-IS-POUNDS          VALUE "P".
003700     03  TRN-ADJ-NOTES             PIC X(40).
003800     03  TRN-SWAY-BAR              PIC X(12).
003900     03  TRN-BASELINE-FLAG         PIC X.
004000         88  TRN-IS-BASELINE             VALUE "Y".
004100     03  FILLER                    PIC X(24).
004200*
