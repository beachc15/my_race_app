000100*****************************************************************
000200*                                                               *
000300*                 SCALE-RUN MASTER FILE - RUN DELETE            *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION           DIVISION.
000700*=================================
000800*
000900 PROGRAM-ID.               SR400.
001000 AUTHOR.                   ROBERT J. HALLORAN.
001100 INSTALLATION.             APEX CHASSIS DATA SERVICES.
001200 DATE-WRITTEN.             MARCH 14, 1986.
001300 DATE-COMPILED.
001400 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*
001800*  REMARKS.          REMOVES ONE RUN FROM THE MASTER FILE, KEYED
001900*                    BY CAR NUMBER AND RUN NUMBER TOGETHER.
002000*                    READS THE WHOLE MASTER VIA SR100, REWRITES
002100*                    IT LESS THE MATCHING RECORD(S), PRESERVING
002200*                    THE ORIGINAL CHRONOLOGICAL ORDER OF WHAT IS
002300*                    KEPT.
002400*
002500*  CALLED MODULES.   SR100 (HISTORY READER).
002600*
002700*  CALLING MODULES.  RUN STANDALONE, ON REQUEST ONLY - NOT PART
002800*                    OF THE NIGHTLY SR000/SR200/SR300 CHAIN.
002900*
003000*  FILES USED.       SRDELFL  CAR/RUN TO DELETE (INPUT).
003100*                    SRRUNFL  SCALE-RUN MASTER (I-O, REWRITTEN).
003200*
003300*  ERROR MESSAGES USED.
003400*                    SR401, SR402, SR403.
003500*
003600*  CHANGE LOG.
003700*  -----------
003800* 14/03/86 RJH  CR-101  CREATED AS PART OF THE ORIGINAL COMBINED
003900*                       SCALE-RUN PROGRAM.
004000* 19/06/94 GDH  CR-160  SPLIT OUT OF THE COMBINED PROGRAM INTO
004100*                       ITS OWN LOAD MODULE (SR400).
004200* 22/05/01 JT   CR-207  NOW USES SR100 TO READ THE MASTER RATHER
004300*                       THAN ITS OWN COPY OF THE READ LOOP - ONE
004400*                       LESS PLACE FOR THE NUMERIC-NORMALISATION
004500*                       RULE TO GO STALE.
004600* 11/09/02 JT   CR-214  CAR-NO AND SCALE-NO NOW BOTH TESTED - AN
004700*                       EARLIER VERSION MATCHED ON SCALE-NO ALONE
004800*                       AND ONE SEASON DELETED THE WRONG CAR'S
004900*                       RUN 3.
005000* 09/12/02 JT   CR-219  KEEP-A-RUN REWRITE NOW CHECKS FILE STATUS
005100*                       AND DISPLAYS SR403 ON FAILURE INSTEAD OF
005200*                       LOSING THE RECORD SILENTLY - SAME NON-
005300*                       FATAL REPORTING SR000 AND SR300 ALREADY DO
005400* 09/01/03 JT   CR-221  SR-RUN-STATUS AND SR-DEL-STATUS WERE
005500*                       BEING TESTED BELOW WITH NO 01 DECLARED
005600*                       FOR EITHER IN THIS PROGRAM'S OWN WORKING-
005700*                       STORAGE - ADDED, SAME PATTERN AS SR100.
005800*
005900*****************************************************************
006000*
006100 ENVIRONMENT               DIVISION.
006200*=================================
006300*
006400 CONFIGURATION             SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT              SECTION.
006900 FILE-CONTROL.
007000     COPY "selsrdel.cob".
007100     COPY "selsrrun.cob".
007200*
007300 DATA                      DIVISION.
007400*=============
007500*
007600 FILE                      SECTION.
007700     COPY "fdsrdel.cob".
007800     COPY "fdsrrun.cob".
007900*
008000 WORKING-STORAGE           SECTION.
008100*-----------------------------------
008200 77  PROG-NAME              PIC X(17)  VALUE "SR400 (1.07)".
008300*
008400 01  SR-RUN-STATUS-GROUP.
008500     03  SR-RUN-STATUS       PIC XX.
008600 01  SR-RUN-STATUS-NUM  REDEFINES SR-RUN-STATUS-GROUP
008700                             PIC 9(2).
008800*
008900 01  SR-DEL-STATUS-GROUP.
009000     03  SR-DEL-STATUS       PIC XX.
009100 01  SR-DEL-STATUS-NUM  REDEFINES SR-DEL-STATUS-GROUP
009200                             PIC 9(2).
009300*
009400 01  WS-SWITCHES.
009500     03  WS-DEL-FOUND-SW     PIC X      VALUE "N".
009600         88  WS-DEL-REQUESTED       VALUE "Y".
009700     03  WS-MATCH-SW         PIC X      VALUE "N".
009800         88  WS-IS-A-MATCH          VALUE "Y".
009900 01  WS-SWITCHES-ALPHA  REDEFINES WS-SWITCHES
010000                             PIC XX.
010100*
010200 01  WS-COUNTERS.
010300     03  WS-KEPT-COUNT       PIC 9(6)   COMP.
010400     03  WS-DROPPED-COUNT    PIC 9(6)   COMP.
010500 01  WS-COUNTERS-DISPLAY  REDEFINES WS-COUNTERS.
010600     03  WS-KEPT-COUNT-D     PIC 9(6).
010700     03  WS-DROPPED-COUNT-D  PIC 9(6).
010800*
010900 01  WS-RUN-IX               PIC 9(4)   COMP.
011000 01  WS-RUN-IX-DISPLAY  REDEFINES WS-RUN-IX
011100                             PIC 9(4).
011200*
011300 01  ERROR-MESSAGES.
011400     03  SR401               PIC X(52)  VALUE
011500         "SR401 No delete request on file - master unchanged".
011600     03  SR402               PIC X(52)  VALUE
011700         "SR402 Requested run not found on master file".
011800     03  SR403               PIC X(52)  VALUE
011900         "SR403 Master file write error - run not rewritten".
012000*
012100 LINKAGE                   SECTION.
012200*---------------------------------
012300 COPY "wssrcal.cob".
012400*
012500 01  SR100-RESULT-AREA.
012600     03  SR100-RESULT-COUNT  PIC 9(4)   COMP.
012700     03  SR100-RESULT-RECS   PIC X(220) OCCURS 500 TIMES
012800                             INDEXED BY SR100-RX.
012900*
013000 PROCEDURE DIVISION.
013100*=====================
013200*
013300 0000-MAIN-CONTROL.
013400     MOVE     "NN" TO WS-SWITCHES-ALPHA.
013500     MOVE     ZERO TO WS-KEPT-COUNT WS-DROPPED-COUNT.
013600     PERFORM  0100-GET-DELETE-REQUEST  THRU 0100-EXIT.
013700     IF       NOT WS-DEL-REQUESTED
013800              DISPLAY SR401
013900              STOP RUN.
014000*
014100* SR100 IS CALLED WITH A BLANK CAR FILTER SO EVERY CAR'S RUNS
014200* COME BACK - THE MATCH TEST BELOW CHECKS BOTH CAR AND RUN.
014300*
014400     MOVE     SPACES TO SR-CAL-CAR-NO.
014500     SET      SR-CAL-IS-DELETE TO TRUE.
014600     CALL     "SR100" USING SR-CALLING-DATA SR100-RESULT-AREA.
014700*
014800     CLOSE    SR-RUN-FILE.
014900     OPEN     OUTPUT SR-RUN-FILE.
015000     PERFORM  0200-TEST-AND-KEEP-ONE-RUN THRU 0200-EXIT
015100              VARYING WS-RUN-IX FROM 1 BY 1
015200              UNTIL WS-RUN-IX > SR100-RESULT-COUNT.
015300     CLOSE    SR-RUN-FILE.
015400*
015500     IF       WS-DROPPED-COUNT = ZERO
015600              DISPLAY SR402
015700     END-IF.
015800     DISPLAY  "SR400 - RUNS KEPT    " WS-KEPT-COUNT-D.
015900     DISPLAY  "SR400 - RUNS DROPPED  " WS-DROPPED-COUNT-D.
016000     STOP RUN.
016100*
016200 0100-GET-DELETE-REQUEST.
016300     OPEN     INPUT SR-DEL-FILE.
016400     IF       SR-DEL-STATUS = "00"
016500              READ SR-DEL-FILE
016600                       AT END CONTINUE
016700                       NOT AT END SET WS-DEL-REQUESTED TO TRUE
016800              END-READ
016900              CLOSE SR-DEL-FILE
017000     END-IF.
017100 0100-EXIT.
017200     EXIT.
017300*
017400 0200-TEST-AND-KEEP-ONE-RUN.
017500     MOVE     SR100-RESULT-RECS (WS-RUN-IX) TO SR-RUN-RECORD.
017600     MOVE     "N" TO WS-MATCH-SW.
017700     IF       SR-CAR-NO = DEL-CAR-NO
017800              AND SR-SCALE-NO = DEL-SCALE-NO
017900              SET WS-IS-A-MATCH TO TRUE
018000     END-IF.
018100     IF       WS-IS-A-MATCH
018200              ADD 1 TO WS-DROPPED-COUNT
018300     ELSE
018400              WRITE SR-RUN-RECORD
018500              IF SR-RUN-STATUS NOT = "00"
018600                       DISPLAY SR403
018700              ELSE
018800                       ADD 1 TO WS-KEPT-COUNT
018900              END-IF
019000     END-IF.
019100 0200-EXIT.
019200     EXIT.
019300*
