000100*****************************************************************
000200*  RECORD DEFINITION FOR THE SCALE-RUN DELETE REQUEST FILE.      *
000300*  ONE RECORD - THE CAR NUMBER AND RUN NUMBER TO BE REMOVED.     *
000400*****************************************************************
000500* 11/09/02 JT  - CREATED WHEN SR400 WAS SPLIT OFF FROM THE OLD
000600*                COMBINED SCALE-RUN PROGRAM.
000700*
000800 01  SR-DEL-RECORD.
000900     03  DEL-CAR-NO                PIC X(4).
001000     03  DEL-SCALE-NO              PIC 9(4).
001100*                                    COMPARED TO SR-CAR-NO AND
001200*                                    SR-SCALE-NO AS-IS - BOTH
001300*                                    MUST MATCH FOR A RUN TO BE
001400*                                    DROPPED (SEE SR400 0200).
001500     03  FILLER                    PIC X(12).
001600*
