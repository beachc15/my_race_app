000100*****************************************************************
000200*  RECORD DEFINITION FOR THE SCALE-RUN INQUIRY REQUEST FILE.     *
000300*  ONE RECORD - THE CAR NUMBER TO REPORT ON.  BLANK OR MISSING   *
000400*  DEFAULTS TO CAR "1" (SEE SR200 0100-GET-REQUESTED-CAR).       *
000500*****************************************************************
000600* 19/06/94 GDH - CREATED WHEN SR200 WAS SPLIT OFF FROM THE OLD
000700*                COMBINED SCALE-RUN PROGRAM.
000800*
000900 01  SR-REQ-RECORD.
001000     03  REQ-CAR-NO                PIC X(4).
001100     03  FILLER                    PIC X(16).
001200*
