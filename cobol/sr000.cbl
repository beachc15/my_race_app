000100*****************************************************************
000200*                                                               *
000300*         SCALE-RUN MASTER FILE - STARTUP / MIGRATION           *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION           DIVISION.
000700*=================================
000800*
000900 PROGRAM-ID.               SR000.
001000 AUTHOR.                   ROBERT J. HALLORAN.
001100 INSTALLATION.             APEX CHASSIS DATA SERVICES.
001200 DATE-WRITTEN.             MARCH 14, 1986.
001300 DATE-COMPILED.
001400 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*
001800*  REMARKS.          FIRST PROGRAM OF THE SCALE-RUN SUITE TO RUN
001900*                    EACH NIGHT.  MAKES SURE THE MASTER FILE
002000*                    EXISTS (CREATES AN EMPTY ONE IF NOT) AND,
002100*                    IF THE FILE IS STILL IN THE OLD PRE-1PROJECT
002200*                    LAYOUT (FUEL CARRIED AS A QUART READING
002300*                    RATHER THAN POUNDS), BACKS IT UP AND
002400*                    REWRITES IT IN THE CURRENT LAYOUT.
002500*
002600*  CALLED MODULES.   NONE.
002700*
002800*  CALLING MODULES.  RUN STANDALONE, FIRST STEP OF THE NIGHTLY
002900*                    SCALE-RUN JOB, AHEAD OF SR200/SR300/SR400.
003000*
003100*  FILES USED.       SRRUNFL  SCALE-RUN MASTER (I-O).
003200*                    SRBKUFL  SCALE-RUN BACKUP (OUTPUT, ONLY
003300*                             WRITTEN WHEN A MIGRATION RUNS).
003400*
003500*  ERROR MESSAGES USED.
003600*                    SR001, SR002, SR003, SR004, SR005.
003700*
003800*  CHANGE LOG.
003900*  -----------
004000* 14/03/86 RJH  CR-101  CREATED - AT THAT TIME ONLY CREATED THE
004100*                       MASTER FILE IF IT DID NOT EXIST.
004200* 02/11/88 RJH  CR-118  BASELINE FLAG ADDED TO THE MASTER LAYOUT,
004300*                       NO CHANGE NEEDED HERE.
004400* 19/06/94 GDH  CR-160  NO CHANGE - NOTED FOR THE RECORD, LEARNED
004500*                       FIELDS ADDED TO WSSRRUN.COB THIS RELEASE.
004600* 09/12/99 GDH  CR-201  Y2K REVIEW - THIS PROGRAM HOLDS NO DATES
004700*                       OF ITS OWN, NO CHANGE REQUIRED.
004800* 22/05/01 JT   CR-207  MIGRATION LOGIC ADDED - SHOP SWITCHED
004900*                       FROM FUEL-QTY (QUARTS) TO FUEL-LBS THIS
005000*                       YEAR, SEE WSSRRUN.COB SR-LEGACY-RUN-RECORD
005100*                       DETECTS THE OLD LAYOUT BY THE SHORT
005200*                       RECORD LENGTH THAT FILE STATUS 04 REPORTS
005300*                       ON THE FIRST READ.
005400* 14/08/01 JT   CR-209  BACKUP FILE HEADER RECORD ADDED SO THE
005500*                       OLD-LAYOUT FLAG AND RUN COUNT TRAVEL WITH
005600*                       THE BACKUP COPY.
005700* 03/02/02 JT   CR-211  REMOVED AN UNWANTED QUART-TO-POUND FACTOR
005800*                       THAT HAD CREPT INTO THE FUEL-QTY COPY -
005900*                       THE FIELD IS RENAMED ONLY, NOT CONVERTED,
006000*                       PER THE ORIGINAL LOGGING SPEC.
006100* 11/09/02 JT   CR-214  TIDIED PARAGRAPH NAMES TO MATCH SR100.
006200* 02/12/02 JT   CR-218  BACKUP AND MASTER WRITES IN THE MIGRATION
006300*                       PASS NOW CHECK FILE STATUS AND DISPLAY
006400*                       SR004/SR005 ON FAILURE INSTEAD OF CARRYING
006500*                       ON SILENTLY - SAME NON-FATAL REPORTING
006600*                       SR300 ALREADY DOES.
006700* 09/01/03 JT   CR-221  SR-RUN-STATUS AND SR-BKU-STATUS WERE
006800*                       BEING TESTED BELOW WITH NO 01 DECLARED
006900*                       FOR EITHER IN THIS PROGRAM'S OWN WORKING-
007000*                       STORAGE - ADDED, SAME PATTERN AS SR100.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=================================
007600*
007700 CONFIGURATION             SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT              SECTION.
008200 FILE-CONTROL.
008300     COPY "selsrrun.cob".
008400     COPY "selsrbku.cob".
008500*
008600 DATA                      DIVISION.
008700*=============
008800*
008900 FILE                      SECTION.
009000     COPY "fdsrrun.cob".
009100     COPY "fdsrbku.cob".
009200*
009300 WORKING-STORAGE           SECTION.
009400*-----------------------------------
009500 77  PROG-NAME              PIC X(17)  VALUE "SR000 (1.11)".
009600*
009700 01  WS-SWITCHES.
009800     03  WS-MASTER-SW        PIC X      VALUE "N".
009900         88  WS-MASTER-NEW          VALUE "Y".
010000     03  WS-MIGRATE-SW       PIC X      VALUE "N".
010100         88  WS-MIGRATE-NEEDED       VALUE "Y".
010200     03  WS-EOF-SW           PIC X      VALUE "N".
010300         88  WS-EOF-REACHED         VALUE "Y".
010400 01  WS-SWITCHES-ALPHA  REDEFINES WS-SWITCHES
010500                             PIC XXX.
010600*
010700 01  WS-COPY-COUNT           PIC 9(6)   COMP.
010800 01  WS-COPY-COUNT-DISPLAY  REDEFINES WS-COPY-COUNT
010900                             PIC 9(6).
011000*
011100 01  SR-RUN-STATUS-GROUP.
011200     03  SR-RUN-STATUS       PIC XX.
011300 01  SR-RUN-STATUS-NUM  REDEFINES SR-RUN-STATUS-GROUP
011400                             PIC 9(2).
011500*
011600 01  SR-BKU-STATUS-GROUP.
011700     03  SR-BKU-STATUS       PIC XX.
011800 01  SR-BKU-STATUS-NUM  REDEFINES SR-BKU-STATUS-GROUP
011900                             PIC 9(2).
012000*
012100 01  WS-DATE-TIME-NOW.
012200     03  WS-DTN-DATE         PIC 9(8)   COMP.
012300     03  WS-DTN-TIME         PIC 9(6)   COMP.
012400 01  WS-DATE-TIME-DISPLAY  REDEFINES WS-DATE-TIME-NOW.
012500     03  WS-DTD-DATE         PIC 9(8).
012600     03  WS-DTD-TIME         PIC 9(6).
012700*
012800 01  WS-BKU-HDR-STAMP.
012900     03  WS-STAMP-DATE.
013000         05  WS-STAMP-YR     PIC 9(4).
013100         05  FILLER          PIC X       VALUE "-".
013200         05  WS-STAMP-MO     PIC 99.
013300         05  FILLER          PIC X       VALUE "-".
013400         05  WS-STAMP-DY     PIC 99.
013500     03  WS-STAMP-TIME.
013600         05  WS-STAMP-HR     PIC 99.
013700         05  FILLER          PIC X       VALUE ":".
013800         05  WS-STAMP-MI     PIC 99.
013900*
014000 01  ERROR-MESSAGES.
014100     03  SR001               PIC X(52)  VALUE
014200         "SR001 Master file not found - empty file created".
014300     03  SR002               PIC X(52)  VALUE
014400         "SR002 Old-layout master found - migrating to backup".
014500     03  SR003               PIC X(52)  VALUE
014600         "SR003 Migration complete - see backup for old copy".
014700     03  SR004               PIC X(52)  VALUE
014800         "SR004 Backup file write error - record not backed up".
014900     03  SR005               PIC X(52)  VALUE
015000         "SR005 Master file write error - record not migrated".
015100*
015200 PROCEDURE DIVISION.
015300*=====================
015400*
015500 0000-MAIN-CONTROL.
015600     PERFORM  0100-OPEN-CHECK-MASTER  THRU 0100-EXIT.
015700     IF       WS-MASTER-NEW
015800              PERFORM 0200-CREATE-EMPTY-MASTER THRU 0200-EXIT
015900     ELSE
016000              PERFORM 0300-CHECK-FIELD-SET     THRU 0300-EXIT
016100              IF WS-MIGRATE-NEEDED
016200                       PERFORM 0400-MIGRATE-OLD-LAYOUT THRU
016300                               0400-EXIT
016400              END-IF
016500     END-IF.
016600     STOP RUN.
016700*
016800 0100-OPEN-CHECK-MASTER.
016900     MOVE "NNN" TO WS-SWITCHES-ALPHA.
017000     OPEN INPUT SR-RUN-FILE.
017100     IF       SR-RUN-STATUS = "35"
017200              SET WS-MASTER-NEW TO TRUE
017300     ELSE
017400              IF SR-RUN-STATUS NOT = "00"
017500                       DISPLAY "SR000 - OPEN FAILED, STATUS "
017600                               SR-RUN-STATUS
017700                       STOP RUN
017800              END-IF
017900     END-IF.
018000 0100-EXIT.
018100     EXIT.
018200*
018300 0200-CREATE-EMPTY-MASTER.
018400     DISPLAY  SR001.
018500     CLOSE    SR-RUN-FILE.
018600     OPEN     OUTPUT SR-RUN-FILE.
018700     CLOSE    SR-RUN-FILE.
018800 0200-EXIT.
018900     EXIT.
019000*
019100 0300-CHECK-FIELD-SET.
019200     READ     SR-RUN-FILE
019300              AT END
019400                       GO TO 0300-EXIT
019500              NOT AT END
019600                       CONTINUE
019700     END-READ.
019800     IF       SR-RUN-STATUS = "04"
019900              SET WS-MIGRATE-NEEDED TO TRUE
020000     END-IF.
020100     CLOSE    SR-RUN-FILE.
020200 0300-EXIT.
020300     EXIT.
020400*
020500*****************************************************************
020600*  MIGRATION - THE OLD FILE (SHORT, LGR- LAYOUT) IS COPIED TO    *
020700*  THE BACKUP FILE UNCHANGED, THEN REWRITTEN TO THE MASTER IN    *
020800*  THE CURRENT LAYOUT WITH FUEL-QTY CARRIED STRAIGHT ACROSS INTO *
020900*  FUEL-LBS - RENAMED ONLY, NO CONVERSION FACTOR APPLIED (SEE    *
021000*  CR-211 ABOVE - AN EARLIER RELEASE WRONGLY CONVERTED IT).      *
021100*****************************************************************
021200 0400-MIGRATE-OLD-LAYOUT.
021300     DISPLAY  SR002.
021400     PERFORM  0410-WRITE-BACKUP-HEADER  THRU 0410-EXIT.
021500     OPEN     INPUT  SR-RUN-FILE.
021600     OPEN     OUTPUT SR-BKU-FILE.
021700     MOVE     ZERO TO WS-COPY-COUNT.
021800     MOVE     "N" TO WS-EOF-SW.
021900     PERFORM  0420-COPY-ONE-OLD-RECORD  THRU 0420-EXIT
022000              UNTIL WS-EOF-REACHED.
022100     CLOSE    SR-RUN-FILE.
022200     CLOSE    SR-BKU-FILE.
022300*
022400     OPEN     INPUT  SR-BKU-FILE.
022500     OPEN     OUTPUT SR-RUN-FILE.
022600     READ     SR-BKU-FILE.
022700     MOVE     "N" TO WS-EOF-SW.
022800     PERFORM  0430-REWRITE-ONE-NEW-RECORD THRU 0430-EXIT
022900              UNTIL WS-EOF-REACHED.
023000     CLOSE    SR-BKU-FILE.
023100     CLOSE    SR-RUN-FILE.
023200     DISPLAY  SR003.
023300 0400-EXIT.
023400     EXIT.
023500*
023600 0410-WRITE-BACKUP-HEADER.
023700*                                   YYYYMMDD FORM USED HERE PER
023800*                                   THE Y2K REVIEW - SEE CHANGE
023900*                                   LOG ABOVE.
024000     ACCEPT   WS-DTD-DATE FROM DATE YYYYMMDD.
024100     MOVE     WS-DTD-DATE(5:2) TO WS-STAMP-MO.
024200     MOVE     WS-DTD-DATE(7:2) TO WS-STAMP-DY.
024300     MOVE     WS-DTD-DATE(1:4) TO WS-STAMP-YR.
024400     ACCEPT   WS-DTD-TIME FROM TIME.
024500     MOVE     WS-DTD-TIME(1:2) TO WS-STAMP-HR.
024600     MOVE     WS-DTD-TIME(3:2) TO WS-STAMP-MI.
024700     MOVE     SPACES TO SR-BKU-HDR-RECORD.
024800     MOVE     WS-STAMP-DATE TO BKU-HDR-SAVED-DATE.
024900     MOVE     WS-STAMP-TIME TO BKU-HDR-SAVED-TIME.
025000     MOVE     ZERO TO BKU-HDR-REC-COUNT.
025100     SET      BKU-HDR-HAD-FUEL-QTY TO TRUE.
025200 0410-EXIT.
025300     EXIT.
025400*
025500 0420-COPY-ONE-OLD-RECORD.
025600     READ     SR-RUN-FILE INTO SR-LEGACY-RUN-RECORD
025700              AT END
025800                       SET WS-EOF-REACHED TO TRUE
025900                       GO TO 0420-EXIT
026000     END-READ.
026100     MOVE     SPACES TO SR-BKU-RECORD.
026200     MOVE     LGR-RUN-DATE-TIME(1:10) TO BKU-RUN-DATE.
026300     MOVE     LGR-RUN-DATE-TIME(12:5) TO BKU-RUN-TIME.
026400     MOVE     LGR-CAR-NO        TO BKU-CAR-NO.
026500     MOVE     LGR-SCALE-NO      TO BKU-SCALE-NO.
026600     MOVE     LGR-WT-LF         TO BKU-WT-LF.
026700     MOVE     LGR-WT-RF         TO BKU-WT-RF.
026800     MOVE     LGR-WT-LR         TO BKU-WT-LR.
026900     MOVE     LGR-WT-RR         TO BKU-WT-RR.
027000     MOVE     LGR-TN-LF         TO BKU-TN-LF.
027100     MOVE     LGR-TN-RF         TO BKU-TN-RF.
027200     MOVE     LGR-TN-LR         TO BKU-TN-LR.
027300     MOVE     LGR-TN-RR         TO BKU-TN-RR.
027400     MOVE     LGR-PS-LF         TO BKU-PS-LF.
027500     MOVE     LGR-PS-RF         TO BKU-PS-RF.
027600     MOVE     LGR-PS-LR         TO BKU-PS-LR.
027700     MOVE     LGR-PS-RR         TO BKU-PS-RR.
027800     MOVE     LGR-TOTAL-WT      TO BKU-TOTAL-WT.
027900     MOVE     LGR-CROSS-PCT     TO BKU-CROSS-PCT.
028000     MOVE     LGR-LEFT-PCT      TO BKU-LEFT-PCT.
028100     MOVE     LGR-REAR-PCT      TO BKU-REAR-PCT.
028200*                                   OLD FIELD CARRIES THE SAME
028300*                                   READING, JUST UNDER THE OLD
028400*                                   NAME - NO CONVERSION.
028500     MOVE     LGR-FUEL-QTY TO BKU-FUEL-LBS.
028600     MOVE     LGR-ADJ-NOTES     TO BKU-ADJ-NOTES.
028700     MOVE     LGR-SWAY-BAR      TO BKU-SWAY-BAR.
028800     MOVE     "No " TO BKU-BASELINE-FLAG.
028900     WRITE    SR-BKU-RECORD.
029000     IF       SR-BKU-STATUS NOT = "00"
029100              DISPLAY SR004
029200     ELSE
029300              ADD 1 TO WS-COPY-COUNT
029400     END-IF.
029500 0420-EXIT.
029600     EXIT.
029700*
029800 0430-REWRITE-ONE-NEW-RECORD.
029900     IF       SR-BKU-STATUS = "10"
030000              SET WS-EOF-REACHED TO TRUE
030100              GO TO 0430-EXIT.
030200     MOVE     SPACES TO SR-RUN-RECORD.
030300     MOVE     BKU-RUN-DATE      TO SR-RUN-DATE.
030400     MOVE     BKU-RUN-TIME      TO SR-RUN-TIME.
030500     MOVE     BKU-CAR-NO        TO SR-CAR-NO.
030600     MOVE     BKU-SCALE-NO      TO SR-SCALE-NO.
030700     MOVE     BKU-WT-LF         TO SR-WT-LF.
030800     MOVE     BKU-WT-RF         TO SR-WT-RF.
030900     MOVE     BKU-WT-LR         TO SR-WT-LR.
031000     MOVE     BKU-WT-RR         TO SR-WT-RR.
031100     MOVE     BKU-TN-LF         TO SR-TN-LF.
031200     MOVE     BKU-TN-RF         TO SR-TN-RF.
031300     MOVE     BKU-TN-LR         TO SR-TN-LR.
031400     MOVE     BKU-TN-RR         TO SR-TN-RR.
031500     MOVE     BKU-PS-LF         TO SR-PS-LF.
031600     MOVE     BKU-PS-RF         TO SR-PS-RF.
031700     MOVE     BKU-PS-LR         TO SR-PS-LR.
031800     MOVE     BKU-PS-RR         TO SR-PS-RR.
031900     MOVE     BKU-TOTAL-WT      TO SR-TOTAL-WT.
032000     MOVE     BKU-CROSS-PCT     TO SR-CROSS-PCT.
032100     MOVE     BKU-LEFT-PCT      TO SR-LEFT-PCT.
032200     MOVE     BKU-REAR-PCT      TO SR-REAR-PCT.
032300     MOVE     BKU-FUEL-LBS      TO SR-FUEL-LBS.
032400     MOVE     BKU-ADJ-NOTES     TO SR-ADJ-NOTES.
032500     MOVE     BKU-SWAY-BAR      TO SR-SWAY-BAR.
032600     MOVE     ZERO TO SR-WT-PER-TURN.
032700     MOVE     ZERO TO SR-FUEL-SENS.
032800     MOVE     "No " TO SR-BASELINE-FLAG.
032900     WRITE    SR-RUN-RECORD.
033000     IF       SR-RUN-STATUS NOT = "00"
033100              DISPLAY SR005
033200     END-IF.
033300     READ     SR-BKU-FILE.
033400 0430-EXIT.
033500     EXIT.
033600*
