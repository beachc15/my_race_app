000100*****************************************************************
000200*                                                               *
000300*              SCALE-RUN HISTORY INQUIRY AND REPORT             *
000400*                                                               *
000500*                  USES RW (REPORT WRITER FOR PRINTS)           *
000600*                                                               *
000700*****************************************************************
000800 IDENTIFICATION           DIVISION.
000900*=================================
001000*
001100 PROGRAM-ID.               SR200.
001200 AUTHOR.                   ROBERT J. HALLORAN.
001300 INSTALLATION.             APEX CHASSIS DATA SERVICES.
001400 DATE-WRITTEN.             MARCH 14, 1986.
001500 DATE-COMPILED.
001600 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
001700*
001800*****************************************************************
001900*
002000*  REMARKS.          PRINTS ONE CAR'S SCALE-RUN HISTORY - ONE
002100*                    DETAIL LINE PER RUN - FOLLOWED BY SUMMARY
002200*                    LINES FOR THE LAST RUN, THE MOST RECENT
002300*                    BASELINE RUN (IF ANY) AND THE NEXT RUN
002400*                    NUMBER TO BE USED.  USES REPORT WRITER.
002500*
002600*  CALLED MODULES.   SR100 (HISTORY READER).
002700*
002800*  CALLING MODULES.  RUN STANDALONE, SECOND STEP OF THE NIGHTLY
002900*                    SCALE-RUN JOB, AFTER SR000 AND BEFORE SR300.
003000*
003100*  FILES USED.       SRREQFL  CAR NUMBER TO REPORT ON (INPUT).
003200*                    SRRUNFL  SCALE-RUN MASTER (VIA SR100).
003300*                    SRPRTFL  SCALE-RUN HISTORY REPORT (OUTPUT).
003400*
003500*  ERROR MESSAGES USED.
003600*                    SR201.
003700*
003800*  CHANGE LOG.
003900*  -----------
004000* 14/03/86 RJH  CR-101  CREATED AS PART OF THE ORIGINAL COMBINED
004100*                       SCALE-RUN PROGRAM.
004200* 19/06/94 GDH  CR-160  SPLIT OUT OF THE COMBINED PROGRAM INTO
004300*                       ITS OWN LOAD MODULE (SR200), CONVERTED
004400*                       TO REPORT WRITER FROM HAND-BUILT PRINT
004500*                       LINES.
004600* 09/12/99 GDH  CR-201  Y2K REVIEW - DATE FIELD PRINTED AS HELD,
004700*                       4-DIGIT YEAR ALREADY IN WSSRRUN.COB.
004800* 22/05/01 JT   CR-207  BASELINE-RUN SUMMARY LINE ADDED - HAD
004900*                       PREVIOUSLY ONLY SHOWN LAST RUN.
005000* 11/09/02 JT   CR-214  NEXT-RUN-NUMBER RULE TIGHTENED - A NON-
005100*                       NUMERIC LAST SCALE-NO NOW DEFAULTS TO 1
005200*                       INSTEAD OF ABENDING.
005300* 09/01/03 JT   CR-221  DETAIL-LINE HEADING RAN PAST COLUMN 72 AND
005400*                       WOULDN'T COMPILE - SPLIT INTO TWO VALUE
005500*                       CLAUSES.  ALSO ADDED THIS PROGRAM'S OWN
005600*                       SR-REQ-STATUS TO WORKING-STORAGE - IT WAS
005700*                       ONLY EVER DECLARED IN SELSRREQ.COB'S
005800*                       SELECT CLAUSE, NEVER IN A DATA DIVISION.
005900*
006000*****************************************************************
006100*
006200 ENVIRONMENT               DIVISION.
006300*=================================
006400*
006500 CONFIGURATION             SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT              SECTION.
007000 FILE-CONTROL.
007100     COPY "selsrreq.cob".
007200     SELECT SR-PRT-FILE      ASSIGN       SRPRTFL
007300                              ORGANIZATION SEQUENTIAL.
007400*
007500 DATA                      DIVISION.
007600*=============
007700*
007800 FILE                      SECTION.
007900     COPY "fdsrreq.cob".
008000*
008100 FD  SR-PRT-FILE
008200     REPORT IS SR-RUN-REPORT.
008300*
008400 WORKING-STORAGE           SECTION.
008500*-----------------------------------
008600 77  PROG-NAME              PIC X(17)  VALUE "SR200 (1.10)".
008700*
008800 01  SR-REQ-STATUS-GROUP.
008900     03  SR-REQ-STATUS       PIC XX.
009000 01  SR-REQ-STATUS-NUM  REDEFINES SR-REQ-STATUS-GROUP
009100                             PIC 9(2).
009200*
009300 01  WS-SWITCHES.
009400     03  WS-REQ-FOUND-SW     PIC X      VALUE "N".
009500         88  WS-REQ-FOUND           VALUE "Y".
009600     03  WS-BASE-FOUND-SW    PIC X      VALUE "N".
009700         88  WS-BASE-FOUND          VALUE "Y".
009800     03  WS-HIST-SW          PIC X      VALUE "N".
009900         88  WS-HIST-NOT-EMPTY      VALUE "Y".
010000         88  WS-HIST-EMPTY           VALUE "N".
010100 01  WS-SWITCHES-ALPHA  REDEFINES WS-SWITCHES
010200                             PIC XXX.
010300*
010400 01  WS-PAGE-LINES           BINARY-CHAR UNSIGNED VALUE 56.
010500 01  WS-RUN-IX                PIC 9(4)   COMP.
010600*
010700 01  WS-BASE-SUMMARY.
010800     03  WS-BASE-DATE         PIC X(16).
010900     03  WS-BASE-SCALE-NO     PIC 9(4)   COMP.
011000 01  WS-BASE-SUMMARY-NUM  REDEFINES WS-BASE-SUMMARY.
011100     03  FILLER               PIC X(16).
011200     03  WS-BASE-SCALE-NO-N   PIC 9(4).
011300*
011400 01  WS-NEXT-RUN-NO           PIC 9(4)   COMP.
011500 01  WS-NEXT-RUN-NO-D  REDEFINES WS-NEXT-RUN-NO
011600                             PIC 9(4).
011700*
011800 01  ERROR-MESSAGES.
011900     03  SR201               PIC X(52)  VALUE
012000         "SR201 No history on file for the requested car".
012100*
012200* SCALE-RUN RECORD LAYOUT HELD IN WORKING-STORAGE - THIS PROGRAM
012300* NEVER OPENS THE MASTER FILE ITSELF (SR100 DOES THAT), BUT
012400* NEEDS THE NAMED FIELDS TO SOURCE THE REPORT FROM THE RAW
012500* RECORD IMAGES SR100 HANDS BACK.
012600*
012700     COPY "wssrrun.cob".
012800*
012900 LINKAGE                   SECTION.
013000*---------------------------------
013100 COPY "wssrcal.cob".
013200*
013300 01  SR100-RESULT-AREA.
013400     03  SR100-RESULT-COUNT  PIC 9(4)   COMP.
013500     03  SR100-RESULT-RECS   PIC X(220) OCCURS 500 TIMES
013600                             INDEXED BY SR100-RX.
013700*
013800*****************************************************************
013900*  REPORT SECTION - ONE CAR PER REQUEST, NO CONTROL BREAKS OTHER *
014000*  THAN THE FINAL SUMMARY (SPEC CALLS FOR NO GRAND TOTALS).      *
014100*****************************************************************
014200 REPORT SECTION.
014300*===============
014400*
014500 RD  SR-RUN-REPORT
014600     CONTROL      FINAL
014700     PAGE LIMIT   WS-PAGE-LINES
014800     HEADING      1
014900     FIRST DETAIL 5
015000     LAST  DETAIL WS-PAGE-LINES.
015100*
015200 01  SR-RPT-HEAD-1  TYPE PAGE HEADING.
015300     03  LINE  1.
015400         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
015500         05  COL  40     PIC X(30)   VALUE
015600             "SCALE-RUN HISTORY REPORT".
015700         05  COL  95     PIC X(5)    VALUE "PAGE ".
015800         05  COL 100     PIC ZZ9     SOURCE PAGE-COUNTER.
015900     03  LINE  3.
016000         05  COL   1     PIC X(10)   VALUE "CAR NUMBER".
016100         05  COL  12     PIC X(4)    SOURCE SR-CAL-CAR-NO.
016200     03  LINE  5.
016300         05  COL   1     PIC X(16)   VALUE "DATE/TIME".
016400         05  COL  19     PIC X(4)    VALUE "RUN".
016500         05  COL  25     PIC X(23)   VALUE
016600             "  LF     RF     LR     ".
016700         05  COL  48     PIC X(32)   VALUE
016800             "RR     TOTAL  CROSS  LEFT   REAR".
016900         05  COL  85     PIC X(35)   VALUE
017000             " FUEL   WT/TURN  FUEL-SENS  BASE".
017100*
017200 01  SR-RPT-DETAIL  TYPE DETAIL.
017300     03  LINE + 1.
017400         05  COL   1     PIC X(16)   SOURCE SR-RUN-DATE-TIME.
017500         05  COL  19     PIC 9(4)    SOURCE SR-SCALE-NO.
017600         05  COL  25     PIC ZZZ9.9  SOURCE SR-WT-LF.
017700         05  COL  32     PIC ZZZ9.9  SOURCE SR-WT-RF.
017800         05  COL  39     PIC ZZZ9.9  SOURCE SR-WT-LR.
017900         05  COL  46     PIC ZZZ9.9  SOURCE SR-WT-RR.
018000         05  COL  53     PIC ZZZZ9.9 SOURCE SR-TOTAL-WT.
018100         05  COL  61     PIC ZZ9.99  SOURCE SR-CROSS-PCT.
018200         05  COL  69     PIC ZZ9.99  SOURCE SR-LEFT-PCT.
018300         05  COL  77     PIC ZZ9.99  SOURCE SR-REAR-PCT.
018400         05  COL  85     PIC ZZ9.9   SOURCE SR-FUEL-LBS.
018500         05  COL  93     PIC Z9.9999 SOURCE SR-WT-PER-TURN.
018600         05  COL 103     PIC 9.99999 SOURCE SR-FUEL-SENS.
018700         05  COL 115     PIC X(3)    SOURCE SR-BASELINE-FLAG.
018800     03  LINE + 1.
018900         05  COL   3     PIC X(40)   SOURCE SR-ADJ-NOTES.
019000         05  COL  46     PIC X(12)   SOURCE SR-SWAY-BAR.
019100*
019200 01  SR-RPT-FOOT-FINAL  TYPE CONTROL FOOTING FINAL.
019300     03  LINE + 2.
019400         05  COL   1     PIC X(11)   VALUE "LAST RUN: ".
019500         05  COL  12     PIC X(16)   SOURCE SR-RUN-DATE-TIME
019600             PRESENT WHEN WS-HIST-NOT-EMPTY.
019700         05  COL  30     PIC X(4)    VALUE "RUN ".
019800         05  COL  34     PIC 9(4)    SOURCE SR-SCALE-NO
019900             PRESENT WHEN WS-HIST-NOT-EMPTY.
020000         05  COL  12     PIC X(20)   VALUE "NONE ON FILE"
020100             PRESENT WHEN WS-HIST-EMPTY.
020200     03  LINE + 1.
020300         05  COL   1     PIC X(15)   VALUE "BASELINE RUN: ".
020400         05  COL  16     PIC X(16)   SOURCE WS-BASE-DATE
020500             PRESENT WHEN WS-BASE-FOUND.
020600         05  COL  34     PIC X(4)    VALUE "RUN ".
020700         05  COL  38     PIC 9(4)    SOURCE WS-BASE-SCALE-NO-N
020800             PRESENT WHEN WS-BASE-FOUND.
020900         05  COL  16     PIC X(20)   VALUE "NONE FLAGGED"
021000             PRESENT WHEN NOT WS-BASE-FOUND.
021100     03  LINE + 1.
021200         05  COL   1     PIC X(17)   VALUE "NEXT RUN NUMBER: ".
021300         05  COL  18     PIC 9(4)    SOURCE WS-NEXT-RUN-NO-D.
021400     03  LINE + 2.
021500         05  COL   1     PIC X(12)   VALUE "RUN COUNT: ".
021600         05  COL  13     PIC ZZZ9    SOURCE SR100-RESULT-COUNT.
021700*
021800 PROCEDURE DIVISION         USING SR-CALLING-DATA.
021900*===================================================
022000*
022100 0000-MAIN-CONTROL.
022200     MOVE     "NNN" TO WS-SWITCHES-ALPHA.
022300     PERFORM  0100-GET-REQUESTED-CAR    THRU 0100-EXIT.
022400     SET      SR-CAL-IS-INQUIRY TO TRUE.
022500     CALL     "SR100" USING SR-CALLING-DATA SR100-RESULT-AREA.
022600     IF       SR100-RESULT-COUNT = ZERO
022700              DISPLAY SR201
022800     ELSE
022900              SET WS-HIST-NOT-EMPTY TO TRUE
023000     END-IF.
023100     OPEN     OUTPUT SR-PRT-FILE.
023200     INITIATE SR-RUN-REPORT.
023300     PERFORM  0200-PRINT-EACH-RUN        THRU 0200-EXIT
023400              VARYING WS-RUN-IX FROM 1 BY 1
023500              UNTIL WS-RUN-IX > SR100-RESULT-COUNT.
023600     PERFORM  0300-COMPUTE-NEXT-RUN-NO   THRU 0300-EXIT.
023700     TERMINATE SR-RUN-REPORT.
023800     CLOSE    SR-PRT-FILE.
023900     STOP RUN.
024000*
024100 0100-GET-REQUESTED-CAR.
024200     MOVE     "1  " TO SR-CAL-CAR-NO.
024300     OPEN     INPUT SR-REQ-FILE.
024400     IF       SR-REQ-STATUS = "00"
024500              READ SR-REQ-FILE
024600                       AT END CONTINUE
024700                       NOT AT END
024800                            SET WS-REQ-FOUND TO TRUE
024900                            IF REQ-CAR-NO NOT = SPACES
025000                                 MOVE REQ-CAR-NO TO SR-CAL-CAR-NO
025100                            END-IF
025200              END-READ
025300              CLOSE SR-REQ-FILE
025400     END-IF.
025500 0100-EXIT.
025600     EXIT.
025700*
025800 0200-PRINT-EACH-RUN.
025900     MOVE     SR100-RESULT-RECS (WS-RUN-IX) TO SR-RUN-RECORD.
026000     GENERATE SR-RPT-DETAIL.
026100     IF       SR-IS-BASELINE
026200              SET WS-BASE-FOUND TO TRUE
026300              MOVE SR-RUN-DATE-TIME TO WS-BASE-DATE
026400              MOVE SR-SCALE-NO      TO WS-BASE-SCALE-NO
026500     END-IF.
026600 0200-EXIT.
026700     EXIT.
026800*
026900*****************************************************************
027000*  NEXT RUN NUMBER - LAST RUN'S SCALE-NO + 1, OR 1 IF NONE / NOT *
027100*  NUMERIC.  SR-RUN-RECORD STILL HOLDS THE LAST RUN PROCESSED    *
027200*  ABOVE, WHICH IS THE LAST RECORD BY FILE ORDER (SPEC RULE).    *
027300*****************************************************************
027400 0300-COMPUTE-NEXT-RUN-NO.
027500     IF       SR100-RESULT-COUNT = ZERO
027600              MOVE 1 TO WS-NEXT-RUN-NO
027700     ELSE
027800              IF SR-SCALE-NO IS NUMERIC
027900                       COMPUTE WS-NEXT-RUN-NO = SR-SCALE-NO + 1
028000              ELSE
028100                       MOVE 1 TO WS-NEXT-RUN-NO
028200              END-IF
028300     END-IF.
028400 0300-EXIT.
028500     EXIT.
028600*
