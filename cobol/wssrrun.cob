000100*****************************************************************
000200*                                                               *
000300*              RECORD DEFINITION FOR SCALE-RUN FILE             *
000400*                    (CHASSIS SET-UP LOGGING)                   *
000500*                                                               *
000600*        NO KEY - CHRONOLOGICAL APPEND ORDER IS SIGNIFICANT     *
000700*                                                               *
000800*****************************************************************
000900*  RECORD SIZE 139 BYTES (SEE FILLER AT FOOT FOR PAD).  THE
001000*  LEGACY LAYOUT BELOW IS A SEPARATE, LONGER RECORD (150 BYTES) -
001100*  THE FD CARRYING BOTH DECLARES A RANGE, NOT A FLAT SIZE.
001200*
001300* 14/03/86 RJH - CREATED FOR SCALE-RUN LOGGING PROJECT.
001400* 02/11/88 RJH - ADDED SR-BASELINE-FLAG AND ITS 88-LEVELS.
001500* 19/06/94 GDH - WT-PER-TURN AND FUEL-SENS LEARNED FIELDS ADDED.
001600* 09/12/99 GDH - Y2K: SR-RUN-YR WIDENED TO 4 DIGITS (WAS 2).
001700* 22/05/01 JT  - LEGACY LAYOUT ADDED BELOW FOR FUEL-QTY MIGRATION
001800*                (SHOP SWITCHED FROM QUARTS TO POUNDS THIS YEAR).
001900* 11/09/02 JT  - CORNER TABLE REDEFINES ADDED FOR SR300 LOOPING.
002000* 09/01/03 JT  - CR-221  HEADER SIZE COMMENT WAS STILL QUOTING THE
002100*                PRE-TRIM 220-BYTE FIGURE FROM BEFORE THE FIELD
002200*                SET WAS CUT DOWN TO THE LOGGING SPEC - CORRECTED
002300*                TO THE ACTUAL 139, AND THE CORNER REDEFINES' FOOT
002400*                FILLER (SIZED FOR THE OLD LAYOUT, RAN PAST THE
002500*                RECORD IT REDEFINES) TRIMMED TO MATCH.
002600*
002700 01  SR-RUN-RECORD.
002800     03  SR-RUN-DATE-TIME.
002900         05  SR-RUN-DATE.
003000             07  SR-RUN-YR         PIC 9(4).
003100             07  FILLER            PIC X       VALUE "-".
003200             07  SR-RUN-MO         PIC 99.
003300             07  FILLER            PIC X       VALUE "-".
003400             07  SR-RUN-DY         PIC 99.
003500         05  FILLER                PIC X       VALUE SPACE.
003600         05  SR-RUN-TIME.
003700             07  SR-RUN-HR         PIC 99.
003800             07  FILLER            PIC X       VALUE ":".
003900             07  SR-RUN-MI         PIC 99.
004000*                                    ABOVE = 16 BYTES, SPEC FORM.
004100     03  SR-CAR-NO                 PIC X(4).
004200*                                    FREE TEXT ID.
004300     03  SR-SCALE-NO               PIC 9(4)   COMP.
004400*
004500* CORNER WEIGHTS, POUNDS - LF, RF, LR, RR IN THAT ORDER BELOW.
004600*
004700     03  SR-WT-LF                  PIC S9(4)V9      COMP-3.
004800     03  SR-WT-RF                  PIC S9(4)V9      COMP-3.
004900     03  SR-WT-LR                  PIC S9(4)V9      COMP-3.
005000     03  SR-WT-RR                  PIC S9(4)V9      COMP-3.
005100*
005200* WEDGE/JACK TURNS SINCE LAST RUN, MAY BE NEGATIVE.
005300*
005400     03  SR-TN-LF                  PIC S9(2)V99     COMP-3.
005500     03  SR-TN-RF                  PIC S9(2)V99     COMP-3.
005600     03  SR-TN-LR                  PIC S9(2)V99     COMP-3.
005700     03  SR-TN-RR                  PIC S9(2)V99     COMP-3.
005800*
005900* TIRE PRESSURES, PSI.
006000*
006100     03  SR-PS-LF                  PIC S9(2)V9      COMP-3.
006200     03  SR-PS-RF                  PIC S9(2)V9      COMP-3.
006300     03  SR-PS-LR                  PIC S9(2)V9      COMP-3.
006400     03  SR-PS-RR                  PIC S9(2)V9      COMP-3.
006500*
006600     03  SR-TOTAL-WT               PIC S9(5)V9      COMP-3.
006700     03  SR-CROSS-PCT              PIC S9(3)V99     COMP-3.
006800     03  SR-LEFT-PCT               PIC S9(3)V99     COMP-3.
006900     03  SR-REAR-PCT               PIC S9(3)V99     COMP-3.
007000     03  SR-FUEL-LBS               PIC S9(3)V9      COMP-3.
007100     03  SR-ADJ-NOTES              PIC X(40).
007200     03  SR-SWAY-BAR               PIC X(12).
007300*                                    DEFAULTS TO "DISCONNECTED".
007400     03  SR-WT-PER-TURN            PIC S9(2)V9(4)   COMP-3.
007500     03  SR-FUEL-SENS              PIC S9(1)V9(5)   COMP-3.
007600     03  SR-BASELINE-FLAG          PIC X(3).
007700*                                    "Yes" OR "No ".
007800         88  SR-IS-BASELINE               VALUE "Yes".
007900         88  SR-IS-NOT-BASELINE           VALUE "No ".
008000     03  FILLER                    PIC X(6).
008100*
008200* ALTERNATE VIEW OF THE FOUR CORNERS AS A TABLE, LF/RF/LR/RR
008300* ORDER, FOR SR300'S NET-TURNS AND TOTAL-WEIGHT LOOPS - AVOIDS
008400* FOUR SEPARATE ADD STATEMENTS WHEN A PERFORM VARYING WILL DO.
008500*
008600 01  SR-RUN-CORNERS REDEFINES SR-RUN-RECORD.
008700     03  FILLER                    PIC X(16).
008800     03  FILLER                    PIC X(4).
008900     03  FILLER                    PIC 9(4)   COMP.
009000     03  SR-CNR-WT-TBL             OCCURS 4
009100                                   PIC S9(4)V9   COMP-3.
009200     03  SR-CNR-TN-TBL             OCCURS 4
009300                                   PIC S9(2)V99  COMP-3.
009400     03  SR-CNR-PS-TBL             OCCURS 4
009500                                   PIC S9(2)V9   COMP-3.
009600     03  FILLER                    PIC X(85).
009700*
009800*****************************************************************
009900*         LEGACY LAYOUT - PRE FUEL-LBS CONVERSION PROJECT        *
010000*  CARRIES FUEL-QTY WHERE THE CURRENT FILE CARRIES FUEL-LBS.     *
010100*  READ ONLY BY SR000 DURING MIGRATION - NEVER WRITTEN AGAIN.    *
010200*****************************************************************
010300* 22/05/01 JT  - CREATED FOR ONE-TIME MIGRATION SUPPORT.
010400*
010500 01  SR-LEGACY-RUN-RECORD.
010600     03  LGR-RUN-DATE-TIME         PIC X(16).
010700     03  LGR-CAR-NO                PIC X(4).
010800     03  LGR-SCALE-NO              PIC 9(4)   COMP.
010900     03  LGR-WT-LF                 PIC S9(4)V9      COMP-3.
011000     03  LGR-WT-RF                 PIC S9(4)V9      COMP-3.
011100     03  LGR-WT-LR                 PIC S9(4)V9      COMP-3.
011200     03  LGR-WT-RR                 PIC S9(4)V9      COMP-3.
011300     03  LGR-TN-LF                 PIC S9(2)V99     COMP-3.
011400     03  LGR-TN-RF                 PIC S9(2)V99     COMP-3.
011500     03  LGR-TN-LR                 PIC S9(2)V99     COMP-3.
011600     03  LGR-TN-RR                 PIC S9(2)V99     COMP-3.
011700     03  LGR-PS-LF                 PIC S9(2)V9      COMP-3.
011800     03  LGR-PS-RF                 PIC S9(2)V9      COMP-3.
011900     03  LGR-PS-LR                 PIC S9(2)V9      COMP-3.
012000     03  LGR-PS-RR                 PIC S9(2)V9      COMP-3.
012100     03  LGR-TOTAL-WT              PIC S9(5)V9      COMP-3.
012200     03  LGR-CROSS-PCT             PIC S9(3)V99     COMP-3.
012300     03  LGR-LEFT-PCT              PIC S9(3)V99     COMP-3.
012400     03  LGR-REAR-PCT              PIC S9(3)V99     COMP-3.
012500     03  LGR-FUEL-QTY              PIC S9(3)V9      COMP-3.
012600     03  LGR-ADJ-NOTES             PIC X(40).
012700     03  LGR-SWAY-BAR              PIC X(12).
012800     03  FILLER                    PIC X(28).
012900*                                    NO LEARNED FIELDS ON THE
013000*                                    OLD LAYOUT.
013100*
