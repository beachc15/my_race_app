000100*****************************************************************
000200*  SELECT CLAUSE FOR THE SCALE-RUN INQUIRY REQUEST FILE.         *
000300*****************************************************************
000400* 19/06/94 GDH - CREATED.
000500*
000600     SELECT SR-REQ-FILE      ASSIGN       SRREQFL
000700                              ORGANIZATION SEQUENTIAL
000800                              ACCESS MODE  SEQUENTIAL
000900                              FILE STATUS  SR-REQ-STATUS.
001000*
