000100*****************************************************************
000200*  SELECT CLAUSE FOR THE SCALE-RUN INPUT TRANSACTION FILE.       *
000300*****************************************************************
000400* 19/06/94 GDH - CREATED.
000500*
000600     SELECT SR-TRN-FILE      ASSIGN       SRTRNFL
000700                              ORGANIZATION SEQUENTIAL
000800                              ACCESS MODE  SEQUENTIAL
000900                              FILE STATUS  SR-TRN-STATUS.
001000*
