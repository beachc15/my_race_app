000100*****************************************************************
000200*                                                               *
000300*          SCALE-RUN CALCULATOR AND MASTER FILE POSTER          *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION           DIVISION.
000700*=================================
000800*
000900 PROGRAM-ID.               SR300.
001000 AUTHOR.                   ROBERT J. HALLORAN.
001100 INSTALLATION.             APEX CHASSIS DATA SERVICES.
001200 DATE-WRITTEN.             MARCH 14, 1986.
001300 DATE-COMPILED.
001400 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*
001800*  REMARKS.          READS ONE OR MORE SCALE-RUN TRANSACTIONS,
001900*                    CONVERTS FUEL TO POUNDS, COMPUTES TOTAL
002000*                    WEIGHT AND THE THREE CROSS/LEFT/REAR
002100*                    PERCENTAGES, LOOKS UP THE CAR'S PREVIOUS
002200*                    RUN AND LEARNS THE TURN AND FUEL
002300*                    SENSITIVITY COEFFICIENTS AGAINST IT, THEN
002400*                    APPENDS THE FINISHED RECORD TO THE MASTER.
002500*
002600*  CALLED MODULES.   SR100 (HISTORY READER).
002700*
002800*  CALLING MODULES.  RUN STANDALONE, THIRD STEP OF THE NIGHTLY
002900*                    SCALE-RUN JOB, AFTER SR000/SR200.
003000*
003100*  FILES USED.       SRTRNFL  SCALE-RUN TRANSACTIONS (INPUT).
003200*                    SRRUNFL  SCALE-RUN MASTER (OUTPUT, EXTEND).
003300*
003400*  ERROR MESSAGES USED.
003500*                    SR301, SR302.
003600*
003700*  CHANGE LOG.
003800*  -----------
003900* 14/03/86 RJH  CR-101  CREATED AS PART OF THE ORIGINAL COMBINED
004000*                       SCALE-RUN PROGRAM.
004100* 02/11/88 RJH  CR-118  BASELINE FLAG POSTING ADDED.
004200* 19/06/94 GDH  CR-160  SPLIT OUT OF THE COMBINED PROGRAM INTO
004300*                       ITS OWN LOAD MODULE (SR300) - INQUIRY
004400*                       AND DELETE MOVED TO SR200/SR400.  TURN
004500*                       AND FUEL SENSITIVITY LEARNING ADDED THIS
004600*                       RELEASE PER ENGINEERING'S REQUEST.
004700* 09/12/99 GDH  CR-201  Y2K REVIEW - SR-RUN-YR NOW 4 DIGITS, SEE
004800*                       WSSRRUN.COB.  TIMESTAMP BUILT BELOW FROM
004900*                       ACCEPT FROM DATE YYYYMMDD ACCORDINGLY.
005000* 22/05/01 JT   CR-207  FUEL CONVERSION NOW HANDLES A UNIT CODE
005100*                       ON THE TRANSACTION (GALLONS OR POUNDS) -
005200*                       PREVIOUSLY GALLONS WAS ASSUMED ALWAYS.
005300* 03/02/02 JT   CR-211  FUEL CONVERSION FACTOR NAMED IN WORKING-
005400*                       STORAGE RATHER THAN LITERAL IN THE
005500*                       COMPUTE - A TRANSPOSED DIGIT IN THE OLD
005600*                       LITERAL COST A RE-RUN LAST SEASON.
005700* 11/09/02 JT   CR-214  NET-TURNS AND THE TWO SENSITIVITIES
005800*                       BROKEN OUT INTO THEIR OWN PARAGRAPH FOR
005900*                       THE MODULE AUDIT.
006000* 02/12/02 JT   CR-217  ADDED 0150-VALIDATE-AND-DEFAULT-TRN - AN
006100*                       UNCHECKED BLANK SCALE-NO WAS BLOWING UP
006200*                       THE SORT KEY DOWNSTREAM.  CAR-NO/SCALE-NO
006300*                       NOW DEFAULT AND ALL OTHER NUMERIC FIELDS
006400*                       ZERO OUT ON A BLANK OR BAD READING, SAME
006500*                       AS SR100 DOES FOR THE MASTER.
006600* 20/12/02 JT   CR-220  PREVIOUS-RUN LOOKUP WAS OVERWRITING THE
006700*                       TRANSACTION'S OWN SR-RUN-RECORD BUFFER W/
006800*                       THE OLD RUN'S BYTES, AND 0600 NEVER MOVED
006900*                       THE COMPUTED PERCENTAGES/COEFFICIENTS BACK
007000*                       IN AFTER SPACING THE RECORD - BOTH BUGS
007100*                       CORRUPTED EVERY RUN'S CROSS/LEFT/REAR PCT
007200*                       AND WT-PER-TURN/FUEL-SENS.  PREVIOUS RUN
007300*                       NOW READ INTO ITS OWN WS-PREV-RUN-RECORD
007400*                       BUFFER AND THE COMPUTED FIELDS ARE HELD IN
007500*                       WS-COMPUTED-RUN-AREA UNTIL 0600 MOVES THEM
007600*                       INTO SR-RUN-RECORD JUST BEFORE THE WRITE.
007700* 09/01/03 JT   CR-221  SR-RUN-STATUS AND SR-TRN-STATUS WERE
007800*                       BEING TESTED BELOW WITH NO 01 DECLARED
007900*                       FOR EITHER IN THIS PROGRAM'S OWN WORKING-
008000*                       STORAGE - ADDED, SAME PATTERN AS SR100.
008100*
008200*****************************************************************
008300*
008400 ENVIRONMENT               DIVISION.
008500*=================================
008600*
008700 CONFIGURATION             SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000*
009100 INPUT-OUTPUT              SECTION.
009200 FILE-CONTROL.
009300     COPY "selsrtrn.cob".
009400     COPY "selsrrun.cob".
009500*
009600 DATA                      DIVISION.
009700*=============
009800*
009900 FILE                      SECTION.
010000     COPY "fdsrtrn.cob".
010100     COPY "fdsrrun.cob".
010200*
010300 WORKING-STORAGE           SECTION.
010400*-----------------------------------
010500 77  PROG-NAME              PIC X(17)  VALUE "SR300 (1.14)".
010600 77  WS-FUEL-LB-PER-GAL     PIC 9V9    COMP-3 VALUE 6.2.
010700*
010800 01  SR-RUN-STATUS-GROUP.
010900     03  SR-RUN-STATUS       PIC XX.
011000 01  SR-RUN-STATUS-NUM  REDEFINES SR-RUN-STATUS-GROUP
011100                             PIC 9(2).
011200*
011300 01  SR-TRN-STATUS-GROUP.
011400     03  SR-TRN-STATUS       PIC XX.
011500 01  SR-TRN-STATUS-NUM  REDEFINES SR-TRN-STATUS-GROUP
011600                             PIC 9(2).
011700*
011800 01  WS-SWITCHES.
011900     03  WS-TRN-EOF-SW       PIC X      VALUE "N".
012000         88  WS-TRN-EOF             VALUE "Y".
012100     03  WS-PREV-FOUND-SW    PIC X      VALUE "N".
012200         88  WS-PREV-FOUND          VALUE "Y".
012300 01  WS-SWITCHES-ALPHA  REDEFINES WS-SWITCHES
012400                             PIC XX.
012500*
012600 01  WS-COUNTERS.
012700     03  WS-POST-COUNT       PIC 9(6)   COMP.
012800     03  WS-REJECT-COUNT     PIC 9(6)   COMP.
012900*
013000 01  WS-DATE-TIME-NOW.
013100     03  WS-DTN-DATE         PIC 9(8)   COMP.
013200     03  WS-DTN-TIME         PIC 9(6)   COMP.
013300 01  WS-DATE-TIME-DISPLAY  REDEFINES WS-DATE-TIME-NOW.
013400     03  WS-DTD-DATE         PIC 9(8).
013500     03  WS-DTD-TIME         PIC 9(6).
013600*
013700 01  WS-NET-TURNS-GROUP.
013800     03  WS-NET-TURNS        PIC S9(3)V99     COMP-3.
013900 01  WS-NET-TURNS-DISPLAY  REDEFINES WS-NET-TURNS-GROUP
014000                             PIC S9(3)V99.
014100*
014200 01  WS-WORK-AREAS.
014300     03  WS-CROSS-RAISED     PIC S9(2)V99     COMP-3.
014400     03  WS-CROSS-LOWERED    PIC S9(2)V99     COMP-3.
014500     03  WS-FUEL-LBS-RAW     PIC S9(3)V9(4)   COMP-3.
014600*                                   UNROUNDED - RULE SAYS THE
014700*                                   FUEL SENSITIVITY DIVIDES BY
014800*                                   THIS, NOT SR-FUEL-LBS.
014900     03  WS-TOTAL-RAW        PIC S9(5)V9(4)   COMP-3.
015000*                                   UNROUNDED TOTAL - PERCENTAGES
015100*                                   DIVIDE BY THIS ONE, NOT THE
015200*                                   ROUNDED SR-TOTAL-WT.
015300*
015400* COMPUTED-RESULT HOLDING AREA - CR-220 BELOW.  THE PERCENTAGES
015500* AND LEARNED COEFFICIENTS ARE BUILT HERE, NOT DIRECTLY IN
015600* SR-RUN-RECORD, BECAUSE 0600-ASSEMBLE-AND-POST RE-SPACES THE
015700* WHOLE RECORD BEFORE IT WRITES - ANYTHING PARKED IN THE SR-
015800* FIELDS EARLIER WOULD BE BLANKED OUT AGAIN BY THAT MOVE.
015900*
016000 01  WS-COMPUTED-RUN-AREA.
016100     03  WS-CROSS-PCT        PIC S9(3)V99     COMP-3.
016200     03  WS-LEFT-PCT         PIC S9(3)V99     COMP-3.
016300     03  WS-REAR-PCT         PIC S9(3)V99     COMP-3.
016400     03  WS-WT-PER-TURN      PIC S9(2)V9(4)   COMP-3.
016500     03  WS-FUEL-SENS        PIC S9(1)V9(5)   COMP-3.
016600     03  FILLER              PIC X(4).
016700*
016800* PREVIOUS-RUN WORK AREA - HOLDS THE CAR'S LAST POSTED RUN, IF
016900* ANY, RETRIEVED VIA SR100 BEFORE THIS RUN IS COMPUTED.
017000*
017100 01  WS-PREV-RUN-AREA.
017200     03  WS-PREV-CROSS-PCT   PIC S9(3)V99     COMP-3.
017300     03  WS-PREV-REAR-PCT    PIC S9(3)V99     COMP-3.
017400     03  WS-PREV-WT-PER-TURN PIC S9(2)V9(4)   COMP-3.
017500     03  WS-PREV-FUEL-SENS   PIC S9(1)V9(5)   COMP-3.
017600     03  FILLER              PIC X(4).
017700*
017800* SNAPSHOT OF THE PREVIOUS RUN AS SR100 HANDS IT BACK - SAME
017900* PHYSICAL LAYOUT AS SR-RUN-RECORD (WSSRRUN.COB) BUT KEPT IN ITS
018000* OWN AREA SO PULLING THE OLD PERCENTAGES/COEFFICIENTS OUT OF IT
018100* NEVER OVERWRITES THE NEW RECORD BEING BUILT FOR THE TRANSACTION.
018200*
018300 01  WS-PREV-RUN-RECORD.
018400     03  FILLER              PIC X(16).
018500     03  FILLER              PIC X(4).
018600     03  FILLER              PIC 9(4)   COMP.
018700     03  FILLER              PIC S9(4)V9      COMP-3.
018800     03  FILLER              PIC S9(4)V9      COMP-3.
018900     03  FILLER              PIC S9(4)V9      COMP-3.
019000     03  FILLER              PIC S9(4)V9      COMP-3.
019100     03  FILLER              PIC S9(2)V99     COMP-3.
019200     03  FILLER              PIC S9(2)V99     COMP-3.
019300     03  FILLER              PIC S9(2)V99     COMP-3.
019400     03  FILLER              PIC S9(2)V99     COMP-3.
019500     03  FILLER              PIC S9(2)V9      COMP-3.
019600     03  FILLER              PIC S9(2)V9      COMP-3.
019700     03  FILLER              PIC S9(2)V9      COMP-3.
019800     03  FILLER              PIC S9(2)V9      COMP-3.
019900     03  FILLER              PIC S9(5)V9      COMP-3.
020000     03  PVR-CROSS-PCT       PIC S9(3)V99     COMP-3.
020100     03  FILLER              PIC S9(3)V99     COMP-3.
020200     03  PVR-REAR-PCT        PIC S9(3)V99     COMP-3.
020300     03  FILLER              PIC S9(3)V9      COMP-3.
020400     03  FILLER              PIC X(40).
020500     03  FILLER              PIC X(12).
020600     03  PVR-WT-PER-TURN     PIC S9(2)V9(4)   COMP-3.
020700     03  PVR-FUEL-SENS       PIC S9(1)V9(5)   COMP-3.
020800     03  FILLER              PIC X(3).
020900     03  FILLER              PIC X(6).
021000*
021100 01  ERROR-MESSAGES.
021200     03  SR301               PIC X(52)  VALUE
021300         "SR301 Transaction rejected - see reject count below".
021400     03  SR302               PIC X(52)  VALUE
021500         "SR302 Master file write error - run not posted".
021600*
021700 LINKAGE                   SECTION.
021800*---------------------------------
021900 COPY "wssrcal.cob".
022000*
022100 01  SR100-RESULT-AREA.
022200     03  SR100-RESULT-COUNT  PIC 9(4)   COMP.
022300     03  SR100-RESULT-RECS   PIC X(220) OCCURS 500 TIMES
022400                             INDEXED BY SR100-RX.
022500*
022600 PROCEDURE DIVISION.
022700*=====================
022800*
022900 0000-MAIN-CONTROL.
023000     OPEN     INPUT  SR-TRN-FILE.
023100     OPEN     EXTEND SR-RUN-FILE.
023200     IF       SR-RUN-STATUS = "35"
023300              CLOSE SR-RUN-FILE
023400              OPEN OUTPUT SR-RUN-FILE
023500              CLOSE SR-RUN-FILE
023600              OPEN EXTEND SR-RUN-FILE
023700     END-IF.
023800     MOVE     ZERO TO WS-POST-COUNT WS-REJECT-COUNT.
023900     PERFORM  0100-POST-ONE-TRANSACTION THRU 0100-EXIT
024000              UNTIL WS-TRN-EOF.
024100     CLOSE    SR-TRN-FILE.
024200     CLOSE    SR-RUN-FILE.
024300     DISPLAY  "SR300 - RUNS POSTED  " WS-POST-COUNT.
024400     DISPLAY  "SR300 - RUNS REJECTED " WS-REJECT-COUNT.
024500     STOP RUN.
024600*
024700 0100-POST-ONE-TRANSACTION.
024800     READ     SR-TRN-FILE
024900              AT END
025000                       SET WS-TRN-EOF TO TRUE
025100                       GO TO 0100-EXIT
025200     END-READ.
025300     PERFORM  0150-VALIDATE-AND-DEFAULT-TRN THRU 0150-EXIT.
025400     PERFORM  0200-CONVERT-FUEL-TO-POUNDS  THRU 0200-EXIT.
025500     PERFORM  0300-COMPUTE-TOTAL-AND-PCTS  THRU 0300-EXIT.
025600     PERFORM  0400-FIND-PREVIOUS-RUN       THRU 0400-EXIT.
025700     PERFORM  0500-COMPUTE-SENSITIVITIES   THRU 0500-EXIT.
025800     PERFORM  0600-ASSEMBLE-AND-POST       THRU 0600-EXIT.
025900 0100-EXIT.
026000     EXIT.
026100*
026200*****************************************************************
026300*  VALIDATE/DEFAULT THE TRANSACTION - SAME RULE SR100 APPLIES TO *
026400*  THE MASTER: ANY BLANK OR NON-NUMERIC NUMERIC FIELD BECOMES    *
026500*  ZERO, EXCEPT CAR-NO (DEFAULTS TO "1") AND SCALE-NO (DEFAULTS  *
026600*  TO 1), WHICH GET THEIR OWN FALLBACK PER THE LOGGING SPEC.     *
026700*****************************************************************
026800 0150-VALIDATE-AND-DEFAULT-TRN.
026900     IF       TRN-CAR-NO = SPACES
027000              MOVE "1  " TO TRN-CAR-NO
027100     END-IF.
027200     IF       TRN-SCALE-NO NOT NUMERIC
027300              MOVE 1 TO TRN-SCALE-NO
027400     END-IF.
027500     IF       TRN-WT-LF NOT NUMERIC MOVE ZERO TO TRN-WT-LF END-IF.
027600     IF       TRN-WT-RF NOT NUMERIC MOVE ZERO TO TRN-WT-RF END-IF.
027700     IF       TRN-WT-LR NOT NUMERIC MOVE ZERO TO TRN-WT-LR END-IF.
027800     IF       TRN-WT-RR NOT NUMERIC MOVE ZERO TO TRN-WT-RR END-IF.
027900     IF       TRN-TN-LF NOT NUMERIC MOVE ZERO TO TRN-TN-LF END-IF.
028000     IF       TRN-TN-RF NOT NUMERIC MOVE ZERO TO TRN-TN-RF END-IF.
028100     IF       TRN-TN-LR NOT NUMERIC MOVE ZERO TO TRN-TN-LR END-IF.
028200     IF       TRN-TN-RR NOT NUMERIC MOVE ZERO TO TRN-TN-RR END-IF.
028300     IF       TRN-PS-LF NOT NUMERIC MOVE ZERO TO TRN-PS-LF END-IF.
028400     IF       TRN-PS-RF NOT NUMERIC MOVE ZERO TO TRN-PS-RF END-IF.
028500     IF       TRN-PS-LR NOT NUMERIC MOVE ZERO TO TRN-PS-LR END-IF.
028600     IF       TRN-PS-RR NOT NUMERIC MOVE ZERO TO TRN-PS-RR END-IF.
028700     IF       TRN-FUEL-QTY NOT NUMERIC
028800              MOVE ZERO TO TRN-FUEL-QTY
028900     END-IF.
029000     IF       TRN-SWAY-BAR = SPACES
029100              MOVE "Disconnected" TO TRN-SWAY-BAR
029200     END-IF.
029300 0150-EXIT.
029400     EXIT.
029500*
029600*****************************************************************
029700*  FUEL CONVERSION - 6.2 LB PER GALLON, POUNDS PASSED THROUGH.   *
029800*****************************************************************
029900 0200-CONVERT-FUEL-TO-POUNDS.
030000     IF       TRN-FUEL-IS-POUNDS
030100              MOVE TRN-FUEL-QTY TO WS-FUEL-LBS-RAW
030200     ELSE
030300              COMPUTE WS-FUEL-LBS-RAW =
030400                       TRN-FUEL-QTY * WS-FUEL-LB-PER-GAL
030500     END-IF.
030600 0200-EXIT.
030700     EXIT.
030800*
030900*****************************************************************
031000*  TOTAL WEIGHT AND THE THREE DISTRIBUTION PERCENTAGES.  NOTE    *
031100*  THE PERCENTAGES USE THE UNROUNDED TOTAL, NOT SR-TOTAL-WT.     *
031200*****************************************************************
031300 0300-COMPUTE-TOTAL-AND-PCTS.
031400     COMPUTE  WS-TOTAL-RAW =
031500              TRN-WT-LF + TRN-WT-RF + TRN-WT-LR + TRN-WT-RR.
031600     IF       WS-TOTAL-RAW NOT > ZERO
031700              MOVE ZERO TO WS-CROSS-PCT WS-LEFT-PCT WS-REAR-PCT
031800     ELSE
031900              COMPUTE WS-CROSS-PCT ROUNDED =
032000                       (TRN-WT-RF + TRN-WT-LR) /
032100                       WS-TOTAL-RAW * 100
032200              COMPUTE WS-LEFT-PCT ROUNDED =
032300                       (TRN-WT-LF + TRN-WT-LR) /
032400                       WS-TOTAL-RAW * 100
032500              COMPUTE WS-REAR-PCT ROUNDED =
032600                       (TRN-WT-LR + TRN-WT-RR) /
032700                       WS-TOTAL-RAW * 100
032800     END-IF.
032900 0300-EXIT.
033000     EXIT.
033100*
033200*****************************************************************
033300*  PREVIOUS RUN LOOKUP - CALLS SR100 FILTERED TO THIS CAR AND    *
033400*  KEEPS THE LAST ENTRY, WHICH IS THE MOST RECENT RUN BECAUSE    *
033500*  THE MASTER IS IN CHRONOLOGICAL APPEND ORDER.  THE RETURNED    *
033600*  BYTES GO INTO WS-PREV-RUN-RECORD, NEVER SR-RUN-RECORD - THAT  *
033700*  BUFFER BELONGS TO THE TRANSACTION BEING POSTED, NOT THE CAR'S *
033800*  OLD RUN (CR-220).                                             *
033900*****************************************************************
034000 0400-FIND-PREVIOUS-RUN.
034100     MOVE     "N" TO WS-PREV-FOUND-SW.
034200     MOVE     TRN-CAR-NO TO SR-CAL-CAR-NO.
034300     SET      SR-CAL-IS-INQUIRY TO TRUE.
034400     CALL     "SR100" USING SR-CALLING-DATA SR100-RESULT-AREA.
034500     IF       SR100-RESULT-COUNT > ZERO
034600              SET WS-PREV-FOUND TO TRUE
034700              MOVE SR100-RESULT-RECS (SR100-RESULT-COUNT)
034800                       TO WS-PREV-RUN-RECORD
034900              MOVE PVR-CROSS-PCT   TO WS-PREV-CROSS-PCT
035000              MOVE PVR-REAR-PCT    TO WS-PREV-REAR-PCT
035100              MOVE PVR-WT-PER-TURN TO WS-PREV-WT-PER-TURN
035200              MOVE PVR-FUEL-SENS   TO WS-PREV-FUEL-SENS
035300     END-IF.
035400 0400-EXIT.
035500     EXIT.
035600*
035700*****************************************************************
035800*  NET TURNS AND THE TWO LEARNED SENSITIVITY COEFFICIENTS.       *
035900*****************************************************************
036000 0500-COMPUTE-SENSITIVITIES.
036100     COMPUTE  WS-CROSS-RAISED  = TRN-TN-RF + TRN-TN-LR.
036200     COMPUTE  WS-CROSS-LOWERED = TRN-TN-LF + TRN-TN-RR.
036300     COMPUTE  WS-NET-TURNS = WS-CROSS-RAISED - WS-CROSS-LOWERED.
036400*
036500     IF       NOT WS-PREV-FOUND
036600              MOVE ZERO TO WS-WT-PER-TURN WS-FUEL-SENS
036700              GO TO 0500-EXIT.
036800*
036900     IF       WS-NET-TURNS NOT = ZERO
037000              COMPUTE WS-WT-PER-TURN ROUNDED =
037100                       (WS-CROSS-PCT - WS-PREV-CROSS-PCT) /
037200                       WS-NET-TURNS
037300     ELSE
037400              MOVE WS-PREV-WT-PER-TURN TO WS-WT-PER-TURN
037500     END-IF.
037600*
037700     IF       WS-FUEL-LBS-RAW > 0.5 AND WS-NET-TURNS = ZERO
037800              COMPUTE WS-FUEL-SENS ROUNDED =
037900                       (WS-REAR-PCT - WS-PREV-REAR-PCT) /
038000                       WS-FUEL-LBS-RAW
038100     ELSE
038200              MOVE WS-PREV-FUEL-SENS TO WS-FUEL-SENS
038300     END-IF.
038400 0500-EXIT.
038500     EXIT.
038600*
038700*****************************************************************
038800*  ASSEMBLE THE COMPLETED RECORD AND APPEND IT TO THE MASTER.    *
038900*****************************************************************
039000 0600-ASSEMBLE-AND-POST.
039100     ACCEPT   WS-DTD-DATE FROM DATE YYYYMMDD.
039200     ACCEPT   WS-DTD-TIME FROM TIME.
039300     MOVE     SPACES TO SR-RUN-RECORD.
039400     MOVE     WS-DTD-DATE(1:4) TO SR-RUN-YR.
039500     MOVE     WS-DTD-DATE(5:2) TO SR-RUN-MO.
039600     MOVE     WS-DTD-DATE(7:2) TO SR-RUN-DY.
039700     MOVE     WS-DTD-TIME(1:2) TO SR-RUN-HR.
039800     MOVE     WS-DTD-TIME(3:2) TO SR-RUN-MI.
039900     MOVE     TRN-CAR-NO       TO SR-CAR-NO.
040000     MOVE     TRN-SCALE-NO     TO SR-SCALE-NO.
040100     MOVE     TRN-WT-LF        TO SR-WT-LF.
040200     MOVE     TRN-WT-RF        TO SR-WT-RF.
040300     MOVE     TRN-WT-LR        TO SR-WT-LR.
040400     MOVE     TRN-WT-RR        TO SR-WT-RR.
040500     MOVE     TRN-TN-LF        TO SR-TN-LF.
040600     MOVE     TRN-TN-RF        TO SR-TN-RF.
040700     MOVE     TRN-TN-LR        TO SR-TN-LR.
040800     MOVE     TRN-TN-RR        TO SR-TN-RR.
040900     MOVE     TRN-PS-LF        TO SR-PS-LF.
041000     MOVE     TRN-PS-RF        TO SR-PS-RF.
041100     MOVE     TRN-PS-LR        TO SR-PS-LR.
041200     MOVE     TRN-PS-RR        TO SR-PS-RR.
041300     COMPUTE  SR-TOTAL-WT ROUNDED = WS-TOTAL-RAW.
041400     COMPUTE  SR-FUEL-LBS ROUNDED = WS-FUEL-LBS-RAW.
041500*                                   PERCENTAGES/COEFFICIENTS BUILT
041600*                                   BACK IN 0300/0500 - MUST COME
041700*                                   FROM WS-COMPUTED-RUN-AREA, NOT
041800*                                   THE SPACED-OUT SR- FIELDS.
041900     MOVE     WS-CROSS-PCT     TO SR-CROSS-PCT.
042000     MOVE     WS-LEFT-PCT      TO SR-LEFT-PCT.
042100     MOVE     WS-REAR-PCT      TO SR-REAR-PCT.
042200     MOVE     WS-WT-PER-TURN   TO SR-WT-PER-TURN.
042300     MOVE     WS-FUEL-SENS     TO SR-FUEL-SENS.
042400     MOVE     TRN-ADJ-NOTES    TO SR-ADJ-NOTES.
042500     MOVE     TRN-SWAY-BAR     TO SR-SWAY-BAR.
042600     IF       TRN-IS-BASELINE
042700              MOVE "Yes" TO SR-BASELINE-FLAG
042800     ELSE
042900              MOVE "No " TO SR-BASELINE-FLAG
043000     END-IF.
043100     WRITE    SR-RUN-RECORD.
043200     IF       SR-RUN-STATUS NOT = "00"
043300              DISPLAY SR302
043400              ADD 1 TO WS-REJECT-COUNT
043500     ELSE
043600              ADD 1 TO WS-POST-COUNT
043700     END-IF.
043800 0600-EXIT.
043900     EXIT.
044000*
