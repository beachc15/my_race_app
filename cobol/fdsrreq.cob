000100*****************************************************************
000200*  FD FOR THE SCALE-RUN INQUIRY REQUEST FILE - SEE WSSRREQ.COB.  *
000300*****************************************************************
000400* 19/06/94 GDH - CREATED.
000500*
000600 FD  SR-REQ-FILE
000700     RECORD CONTAINS 20 CHARACTERS.
000800     COPY "wssrreq.cob".
000900*
