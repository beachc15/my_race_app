000100*****************************************************************
000200*  FD FOR THE SCALE-RUN INPUT TRANSACTION FILE - SEE WSSRTRN.COB *
000300*****************************************************************
000400* 19/06/94 GDH - CREATED.
000500* 09/01/03 JT  - CR-221  RECORD LENGTH WAS STILL 105, LEFT OVER
000600*                FROM BEFORE TRN-FUEL-QTY/TRN-FUEL-UNIT WERE
000700*                SPLIT OUT - CORRECTED TO THE ACTUAL 138.
000800*
000900 FD  SR-TRN-FILE
001000     RECORD CONTAINS 138 CHARACTERS.
001100     COPY "wssrtrn.cob".
001200*
