000100*****************************************************************
000200*                                                               *
000300*      INTER-PROGRAM CALLING DATA - SCALE-RUN MODULE (SR)       *
000400*                                                               *
000500*  PASSED ON THE PROCEDURE DIVISION USING OF SR100/SR200/SR300/  *
000600*  SR400 SO A CALLING PROGRAM CAN HAND DOWN THE CAR/RUN BEING    *
000700*  WORKED ON AND GET BACK A SIMPLE COMPLETION CODE.              *
000800*****************************************************************
000900*
001000* 14/03/86 RJH - CREATED, MODELLED ON THE WS-CALLING-DATA SHAPE.
001100* 30/07/91 GDH - SR-CAL-FUNC 88-LEVELS ADDED.
001200*
001300 01  SR-CALLING-DATA.
001400     03  SR-CAL-CAR-NO         PIC X(4).
001500     03  SR-CAL-SCALE-NO       PIC 9(4)   COMP.
001600     03  SR-CAL-FUNC           PIC 9.
001700         88  SR-CAL-IS-INQUIRY        VALUE 1.
001800         88  SR-CAL-IS-POST           VALUE 2.
001900         88  SR-CAL-IS-DELETE         VALUE 3.
002000     03  SR-CAL-RETURN-CODE    PIC 99     COMP.
002100         88  SR-CAL-OK                VALUE ZERO.
002200         88  SR-CAL-NOT-FOUND         VALUE 4.
002300         88  SR-CAL-FILE-ERROR        VALUE 8.
002400     03  FILLER                PIC X(13).
002500*
