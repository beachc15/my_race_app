000100*****************************************************************
000200*  FD FOR THE SCALE-RUN BACKUP FILE - RECORD IS WSSRBKU.COB.     *
000300*****************************************************************
000400* 22/05/01 JT  - CREATED.
000500* 09/01/03 JT  - CR-221  RANGE WAS 213 TO 220, LEFT OVER FROM
000600*                BEFORE THE DETAIL RECORD WAS TRIMMED - CORRECTED
000700*                TO THE TWO 01s' ACTUAL SIZES, 139 (DETAIL) TO
000800*                218 (HEADER).
000900*
001000 FD  SR-BKU-FILE
001100     RECORD CONTAINS 139 TO 218 CHARACTERS.
001200     COPY "wssrbku.cob".
001300*
