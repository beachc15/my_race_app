000100*****************************************************************
000200*  FD FOR THE SCALE-RUN DELETE REQUEST FILE - SEE WSSRDEL.COB.   *
000300*****************************************************************
000400* 11/09/02 JT  - CREATED.
000500*
000600 FD  SR-DEL-FILE
000700     RECORD CONTAINS 20 CHARACTERS.
000800     COPY "wssrdel.cob".
000900*
