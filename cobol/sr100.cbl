000100*****************************************************************
000200*                                                               *
000300*              SCALE-RUN HISTORY READER (COMMON MODULE)         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION           DIVISION.
000700*=================================
000800*
000900 PROGRAM-ID.               SR100.
001000 AUTHOR.                   ROBERT J. HALLORAN.
001100 INSTALLATION.             APEX CHASSIS DATA SERVICES.
001200 DATE-WRITTEN.             MARCH 14, 1986.
001300 DATE-COMPILED.
001400 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*
001800*  REMARKS.          HISTORY READER - COMMON MODULE CALLED BY
001900*                    SR200, SR300 AND SR400 TO LOAD A CAR'S
002000*                    SCALE-RUN HISTORY FROM THE MASTER FILE.
002100*                    READS THE WHOLE FILE, NORMALISES ANY
002200*                    NON-NUMERIC NUMERIC FIELD TO ZERO, AND
002300*                    OPTIONALLY KEEPS ONLY ONE CAR'S RECORDS.
002400*
002500*  CALLED MODULES.   NONE.
002600*
002700*  CALLING MODULES.  SR200, SR300, SR400.
002800*
002900*  FILES USED.       SRRUNFL  SCALE-RUN MASTER (INPUT ONLY).
003000*
003100*  ERROR MESSAGES USED.
003200*                    SR101.
003300*
003400*  CHANGE LOG.
003500*  -----------
003600* 14/03/86 RJH  CR-101  CREATED.
003700* 09/07/87 RJH  CR-109  CAR-NUMBER FILTER ADDED.
003800* 30/07/91 GDH  CR-142  NUMERIC-FIELD NORMALISATION TIGHTENED
003900*                       AFTER BAD DATA TURNED UP IN THE CORNER
004000*                       TABLE FOLLOWING A DISC FAULT.
004100* 19/06/94 GDH  CR-160  RESULT TABLE SIZE RAISED FROM 200 TO 500
004200*                       RUNS - LONGER SEASONS THAN EXPECTED.
004300* 09/12/99 MPK  CR-201  Y2K REVIEW - NO 2-DIGIT YEARS HELD IN
004400*                       THIS MODULE, NO CHANGE REQUIRED. SEE
004500*                       WSSRRUN.COB FOR THE FIELD WIDENING.
004600* 22/05/01 JT   CR-207  LEGACY-LAYOUT DETECTION LEFT TO SR000 -
004700*                       THIS MODULE ONLY EVER READS CURRENT
004800*                       LAYOUT RECORDS.
004900* 11/09/02 JT   CR-214  TIDIED LOCAL VARIABLE NAMES TO THE
005000*                       SR100- PREFIX FOR THE MODULE AUDIT.
005100*
005200*****************************************************************
005300*
005400 ENVIRONMENT               DIVISION.
005500*=================================
005600*
005700 CONFIGURATION             SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT              SECTION.
006200 FILE-CONTROL.
006300     COPY "selsrrun.cob".
006400*
006500 DATA                      DIVISION.
006600*=============
006700*
006800 FILE                      SECTION.
006900     COPY "fdsrrun.cob".
007000*
007100 WORKING-STORAGE           SECTION.
007200*-----------------------------------
007300 77  PROG-NAME              PIC X(17)  VALUE "SR100 (1.06)".
007400*
007500 01  SR-RUN-STATUS-GROUP.
007600     03  SR-RUN-STATUS       PIC XX.
007700 01  SR-RUN-STATUS-NUM  REDEFINES SR-RUN-STATUS-GROUP
007800                             PIC 9(2).
007900*
008000 01  SR100-WS-SWITCHES.
008100     03  SR100-FILE-SW       PIC X      VALUE "N".
008200         88  SR100-NO-FILE          VALUE "Y".
008300     03  SR100-EOF-SW        PIC X      VALUE "N".
008400         88  SR100-EOF-REACHED      VALUE "Y".
008500 01  SR100-WS-SWITCHES-A  REDEFINES SR100-WS-SWITCHES
008600                             PIC XX.
008700*
008800 01  SR100-IX-GROUP.
008900     03  SR100-IX            PIC 99     COMP.
009000 01  SR100-IX-DISPLAY  REDEFINES SR100-IX-GROUP
009100                             PIC 99.
009200*
009300 01  ERROR-MESSAGES.
009400     03  SR101               PIC X(52)  VALUE
009500         "SR101 History table full at 500 runs - car ignored".
009600*
009700 LINKAGE                   SECTION.
009800*---------------------------------
009900 COPY "wssrcal.cob".
010000*
010100 01  SR100-RESULT-AREA.
010200     03  SR100-RESULT-COUNT  PIC 9(4)   COMP.
010300     03  SR100-RESULT-RECS   PIC X(220) OCCURS 500 TIMES
010400                             INDEXED BY SR100-RX.
010500*
010600 PROCEDURE DIVISION         USING SR-CALLING-DATA
010700                                  SR100-RESULT-AREA.
010800*===========================================================
010900*
011000 0000-MAIN-CONTROL.
011100     PERFORM 0100-OPEN-RUN-FILE     THRU 0100-EXIT.
011200     PERFORM 0200-READ-AND-LOAD     THRU 0200-EXIT.
011300     PERFORM 0900-CLOSE-RUN-FILE    THRU 0900-EXIT.
011400     GOBACK.
011500*
011600 0100-OPEN-RUN-FILE.
011700     MOVE "NN" TO SR100-WS-SWITCHES-A.
011800     SET SR-CAL-OK TO TRUE.
011900     OPEN INPUT SR-RUN-FILE.
012000     IF       SR-RUN-STATUS = "35"
012100              SET SR100-NO-FILE TO TRUE
012200     ELSE
012300              IF SR-RUN-STATUS NOT = "00"
012400                       SET SR-CAL-FILE-ERROR TO TRUE
012500                       SET SR100-NO-FILE TO TRUE
012600              END-IF
012700     END-IF.
012800 0100-EXIT.
012900     EXIT.
013000*
013100 0200-READ-AND-LOAD.
013200     MOVE ZERO TO SR100-RESULT-COUNT.
013300     IF       SR100-NO-FILE
013400              GO TO 0200-EXIT.
013500     PERFORM  0210-READ-NEXT-RECORD  THRU 0210-EXIT
013600              UNTIL SR100-EOF-REACHED.
013700 0200-EXIT.
013800     EXIT.
013900*
014000 0210-READ-NEXT-RECORD.
014100     READ     SR-RUN-FILE
014200              AT END
014300                       SET SR100-EOF-REACHED TO TRUE
014400                       GO TO 0210-EXIT
014500     END-READ.
014600     PERFORM  0220-NORMALIZE-NUMERICS THRU 0220-EXIT.
014700     PERFORM  0230-APPLY-CAR-FILTER   THRU 0230-EXIT.
014800 0210-EXIT.
014900     EXIT.
015000*
015100 0220-NORMALIZE-NUMERICS.
015200     PERFORM  0221-NORMALIZE-ONE-CORNER THRU 0221-EXIT
015300              VARYING SR100-IX FROM 1 BY 1
015400              UNTIL SR100-IX > 4.
015500     IF       SR-SCALE-NO    IS NOT NUMERIC
015600              MOVE ZERO TO SR-SCALE-NO.
015700     IF       SR-TOTAL-WT    IS NOT NUMERIC
015800              MOVE ZERO TO SR-TOTAL-WT.
015900     IF       SR-CROSS-PCT   IS NOT NUMERIC
016000              MOVE ZERO TO SR-CROSS-PCT.
016100     IF       SR-LEFT-PCT    IS NOT NUMERIC
016200              MOVE ZERO TO SR-LEFT-PCT.
016300     IF       SR-REAR-PCT    IS NOT NUMERIC
016400              MOVE ZERO TO SR-REAR-PCT.
016500     IF       SR-FUEL-LBS    IS NOT NUMERIC
016600              MOVE ZERO TO SR-FUEL-LBS.
016700     IF       SR-WT-PER-TURN IS NOT NUMERIC
016800              MOVE ZERO TO SR-WT-PER-TURN.
016900     IF       SR-FUEL-SENS   IS NOT NUMERIC
017000              MOVE ZERO TO SR-FUEL-SENS.
017100 0220-EXIT.
017200     EXIT.
017300*
017400 0221-NORMALIZE-ONE-CORNER.
017500     IF       SR-CNR-WT-TBL (SR100-IX) IS NOT NUMERIC
017600              MOVE ZERO TO SR-CNR-WT-TBL (SR100-IX).
017700     IF       SR-CNR-TN-TBL (SR100-IX) IS NOT NUMERIC
017800              MOVE ZERO TO SR-CNR-TN-TBL (SR100-IX).
017900     IF       SR-CNR-PS-TBL (SR100-IX) IS NOT NUMERIC
018000              MOVE ZERO TO SR-CNR-PS-TBL (SR100-IX).
018100 0221-EXIT.
018200     EXIT.
018300*
018400 0230-APPLY-CAR-FILTER.
018500     IF       SR-CAL-CAR-NO = SPACES
018600              PERFORM 0231-ADD-TO-RESULT THRU 0231-EXIT
018700     ELSE
018800              IF SR-CAR-NO = SR-CAL-CAR-NO
018900                       PERFORM 0231-ADD-TO-RESULT THRU 0231-EXIT
019000              END-IF
019100     END-IF.
019200 0230-EXIT.
019300     EXIT.
019400*
019500 0231-ADD-TO-RESULT.
019600     IF       SR100-RESULT-COUNT < 500
019700              ADD 1 TO SR100-RESULT-COUNT
019800              MOVE SR-RUN-RECORD TO
019900                       SR100-RESULT-RECS (SR100-RESULT-COUNT)
020000     ELSE
020100              DISPLAY SR101
020200     END-IF.
020300 0231-EXIT.
020400     EXIT.
020500*
020600 0900-CLOSE-RUN-FILE.
020700     IF       NOT SR100-NO-FILE
020800              CLOSE SR-RUN-FILE.
020900 0900-EXIT.
021000     EXIT.
021100*
