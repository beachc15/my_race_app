000100*****************************************************************
000200*                                                               *
000300*        RECORD DEFINITION FOR SCALE-RUN BACKUP FILE            *
000400*                                                               *
000500*   SAME PHYSICAL LAYOUT AS THE MASTER (SR-RUN-RECORD) - WRITTEN *
000600*   ONLY BY SR000 WHEN THE MASTER'S FIELD SET IS BEING UPGRADED. *
000700*****************************************************************
000800*  RECORD SIZE 139 BYTES - MUST TRACK WSSRRUN.COB.  THE HEADER
000900*  RECORD BELOW IS ITS OWN, LONGER LAYOUT - SEE ITS OWN BANNER.
001000*
001100* 22/05/01 JT  - CREATED WITH THE MIGRATION LOGIC IN SR000.
001200* 14/08/01 JT  - HDR RECORD ADDED SO SR000 CAN STAMP A RUN COUNT
001300*                AND OLD-LAYOUT MARKER AHEAD OF THE COPIED DATA.
001400* 09/01/03 JT  - CR-221  SIZE COMMENT CORRECTED FROM 220 TO THE
001500*                ACTUAL 139 - SAME STALE FIGURE AS WSSRRUN.COB.
001600*
001700 01  SR-BKU-RECORD.
001800     03  BKU-RUN-DATE-TIME.
001900         05  BKU-RUN-DATE.
002000             07  BKU-RUN-YR        PIC 9(4).
002100             07  FILLER            PIC X       VALUE "-".
002200             07  BKU-RUN-MO        PIC 99.
002300             07  FILLER            PIC X       VALUE "-".
002400             07  BKU-RUN-DY        PIC 99.
002500         05  FILLER                PIC X       VALUE SPACE.
002600         05  BKU-RUN-TIME.
002700             07  BKU-RUN-HR        PIC 99.
002800             07  FILLER            PIC X       VALUE ":".
002900             07  BKU-RUN-MI        PIC 99.
003000     03  BKU-CAR-NO                PIC X(4).
003100     03  BKU-SCALE-NO              PIC 9(4)   COMP.
003200     03  BKU-WT-LF                 PIC S9(4)V9      COMP-3.
003300     03  BKU-WT-RF                 PIC S9(4)V9      COMP-3.
003400     03  BKU-WT-LR                 PIC S9(4)V9      COMP-3.
003500     03  BKU-WT-RR                 PIC S9(4)V9      COMP-3.
003600     03  BKU-TN-LF                 PIC S9(2)V99     COMP-3.
003700     03  BKU-TN-RF                 PIC S9(2)V99     COMP-3.
003800     03  BKU-TN-LR                 PIC S9(2)V99     COMP-3.
003900     03  BKU-TN-RR                 PIC S9(2)V99     COMP-3.
004000     03  BKU-PS-LF                 PIC S9(2)V9      COMP-3.
004100     03  BKU-PS-RF                 PIC S9(2)V9      COMP-3.
004200     03  BKU-PS-LR                 PIC S9(2)V9      COMP-3.
004300     03  BKU-PS-RR                 PIC S9(2)V9      COMP-3.
004400     03  BKU-TOTAL-WT              PIC S9(5)V9      COMP-3.
004500     03  BKU-CROSS-PCT             PIC S9(3)V99     COMP-3.
004600     03  BKU-LEFT-PCT              PIC S9(3)V99     COMP-3.
004700     03  BKU-REAR-PCT              PIC S9(3)V99     COMP-3.
004800     03  BKU-FUEL-LBS              PIC S9(3)V9      COMP-3.
004900     03  BKU-ADJ-NOTES             PIC X(40).
005000     03  BKU-SWAY-BAR              PIC X(12).
005100     03  BKU-WT-PER-TURN           PIC S9(2)V9(4)   COMP-3.
005200     03  BKU-FUEL-SENS             PIC S9(1)V9(5)   COMP-3.
005300     03  BKU-BASELINE-FLAG         PIC X(3).
005400         88  BKU-IS-BASELINE              VALUE "Yes".
005500     03  FILLER                    PIC X(6).
005600*
005700*****************************************************************
005800*  HEADER RECORD - WRITTEN FIRST TO THE BACKUP FILE SO ANYONE    *
005900*  RESTORING IT KNOWS WHERE IT CAME FROM AND HOW MANY DETAIL     *
006000*  RECORDS FOLLOW.  NOT PART OF THE MASTER LAYOUT.  218 BYTES OF *
006100*  ITS OWN, NOT THE DETAIL RECORD'S 139.                         *
006200*****************************************************************
006300 01  SR-BKU-HDR-RECORD.
006400     03  BKU-HDR-SAVED-DATE        PIC X(10).
006500     03  BKU-HDR-SAVED-TIME        PIC X(5).
006600     03  BKU-HDR-REC-COUNT         PIC 9(6)   COMP.
006700     03  BKU-HDR-OLD-LAYOUT-FLAG   PIC X.
006800*                                    "L" = HAD FUEL-QTY.
006900         88  BKU-HDR-HAD-FUEL-QTY         VALUE "L".
007000     03  FILLER                    PIC X(198).
007100*
