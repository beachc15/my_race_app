000100*****************************************************************
000200*  SELECT CLAUSE FOR THE SCALE-RUN MASTER FILE.                 *
000300*  NO KEY - PLAIN SEQUENTIAL, APPEND ORDER IS THE HISTORY ORDER. *
000400*****************************************************************
000500* 14/03/86 RJH - CREATED.
000600*
000700     SELECT SR-RUN-FILE      ASSIGN       SRRUNFL
000800                              ORGANIZATION SEQUENTIAL
000900                              ACCESS MODE  SEQUENTIAL
001000                              FILE STATUS  SR-RUN-STATUS.
001100*
