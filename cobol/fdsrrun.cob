000100*****************************************************************
000200*  FD FOR THE SCALE-RUN MASTER FILE - RECORD IS WSSRRUN.COB.     *
000300*****************************************************************
000400* 14/03/86 RJH - CREATED.
000500* 22/05/01 JT  - ALSO USED TO READ THE OLD LAYOUT VIA THE
000600*                SR-LEGACY-RUN-RECORD 01 IN WSSRRUN.COB - SAME FD,
000700*                DIFFERENT 01, SELECTED BY RECORD LENGTH AT OPEN.
000800* 09/01/03 JT  - CR-221  RANGE WAS STILL 186 TO 220, LEFT OVER
000900*                FROM BEFORE THE MASTER LAYOUT WAS TRIMMED -
001000*                CORRECTED TO THE TWO 01s' ACTUAL SIZES, 139
001100*                (SR-RUN-RECORD/SR-RUN-CORNERS) TO 150 (LEGACY).
001200*
001300 FD  SR-RUN-FILE
001400     RECORD CONTAINS 139 TO 150 CHARACTERS.
001500     COPY "wssrrun.cob".
001600*
